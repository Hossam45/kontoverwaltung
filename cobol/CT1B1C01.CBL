000010******************************************************************
000020* FECHA       : 1986-11-03                                       *
000030* PROGRAMADOR : E. RAMIREZ (EEDR)                                *
000040* APLICACION  : CUENTAS Y CLIENTES                               *
000050* PROGRAMA    : CT1B1C01                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : PROCESO PRINCIPAL DE ALTAS, CONSULTAS Y LISTADOS  *
000080*             : DE CLIENTES Y CUENTAS. LEE EL MAESTRO DE CLIENTES *
000090*             : Y EL MAESTRO DE CUENTAS A MEMORIA, APLICA CADA    *
000100*             : TRANSACCION DEL ARCHIVO DE ENTRADA Y AL FINAL     *
000110*             : REGRABA AMBOS MAESTROS Y EMITE EL RESUMEN         *
000120* ARCHIVOS    : CLIENTM/CLIENTS, CUENTAM/CUENTAS, TRANSAC,        *
000130*             : LISTADO, ERRORES                                  *
000140* ACCION(ES)  : ALTA CLIENTE PARTICULAR/EMPRESA, ALTA CUENTA,      *
000150*             : CONSULTAS POR NUMERO/NOMBRE/IBAN, LISTADOS         *
000160* PROGRAMA(S) : CALL 'CT1B1V00' (VALIDA Y NORMALIZA CAMPOS)        *
000170* INSTALADO   : 1987-01-15                                        *
000180* BPM/RATIONAL: C-0030                                            *
000190******************************************************************
000200*                 B I T A C O R A   D E   C A M B I O S          *
000210******************************************************************
000220*  1986-11-03 EEDR  #C-0030  PRIMERA VERSION - ALTA DE CLIENTE    *
000230*                            PARTICULAR Y CONSULTA POR NUMERO     *
000240*  1987-02-20 EEDR  #C-0036  SE AGREGA ALTA DE CLIENTE EMPRESA Y   *
000250*                            EL MANEJO DE CONTACTO DUPLICADO       *
000260*  1987-09-12 PEDR  #C-0049  SE AGREGA ALTA DE CUENTA CON LIMITE   *
000270*                            DE 10 CUENTAS POR CLIENTE             *
000280*  1988-04-30 PEDR  #C-0063  SE AGREGA CONSULTA POR NOMBRE Y POR   *
000290*                            IBAN                                  *
000300*  1989-11-18 EEDR  #C-0081  SE AGREGAN LOS LISTADOS DE CLIENTES   *
000310*                            (ORDENADO/DESORDENADO) Y DE CUENTAS   *
000320*  1991-07-09 EEDR  #C-0098  SE AGREGA EL RESUMEN DE TOTALES DE    *
000330*                            CONTROL AL FINAL DEL PROCESO          *
000340*  1993-02-25 PEDR  #C-0110  CORRECCION: LA BUSQUEDA DE CUENTA     *
000350*                            DUPLICADA NO COMPARABA EL IBAN YA     *
000360*                            NORMALIZADO                          *
000370*  1995-06-19 PEDR  #C-0142  SE AGREGA LA BANDERA DE RECHAZO DE    *
000380*                            NOMBRE DUPLICADO EN ALTA PARTICULAR   *
000390*  1996-08-14 PEDR  #C-0161  SE AGREGAN LOS MENSAJES DE RECHAZO    *
000400*                            DE ALTA DE CUENTA (COPY CTMSGS)       *
000410*  1998-12-03 EEDR  #C-0201  AJUSTE Y2K - WKS-TOTAL-SALDOS Y LAS   *
000420*                            FECHAS DE NACIMIENTO SE VALIDAN CON   *
000430*                            ANIO DE 4 DIGITOS EN TODO EL PROCESO  *
000440*  1999-01-22 EEDR  #C-0205  Y2K: REVISION FINAL, NO QUEDAN        *
000450*                            COMPARACIONES DE FECHA CON ANIO AA    *
000460*  2001-02-08 JMRD  #C-0241  SE AGREGA EL ALTA DE CUENTA AL        *
000470*                            DESPACHADOR EVALUATE TRA-CODIGO       *
000480*  2004-09-30 JMRD  #C-0266  SE AGREGA CLI-CANTIDAD-CUENTAS AL     *
000490*                            MAESTRO Y SU CONTROL EN 430-ALTA-     *
000500*                            CUENTA                                *
000510*  2005-03-14 JMRD  #C-0271  SE DESDOBLAN LOS RECORRIDOS DE TABLA  *
000520*                            EN PARRAFOS APARTE PARA ESTANDARIZAR  *
000530*                            CON EL RESTO DEL APLICATIVO           *
000540*  2005-09-01 JMRD  #C-0274  CORRECCION: LA ALTA PARTICULAR        *
000550*                            VALIDABA EL NUMERO DE CLIENTE CON LA  *
000560*                            FUNCION DE NOMBRE ('NO') Y RECHAZABA  *
000570*                            TODAS LAS ALTAS; AHORA USA 'NC'. SE   *
000580*                            AGREGA LA MISMA VALIDACION DE NUMERO  *
000590*                            A LA ALTA DE EMPRESA, Y SE VALIDA EL  *
000600*                            IBAN (FUNCION 'IB') ANTES DE GRABAR   *
000610*                            LA CUENTA Y EN LA CONSULTA POR IBAN   *
000620*  2005-11-03 JMRD  #C-0275  CORRECCION: LA ALTA DE EMPRESA NO     *
000630*                            VALIDABA EL NOMBRE NI EL TELEFONO DEL *
000640*                            CONTACTO ANTES DE GRABARLO; SE AGREGA *
000650*                            LA VALIDACION DE LONGITUD DE LOS DOS  *
000660*                            TRAMOS DEL NOMBRE Y LA VALIDACION DE  *
000670*                            TELEFONO (FUNCION 'TE') ANTES DE LA   *
000680*                            BUSQUEDA DE CONTACTO DUPLICADO        *
000690*  2006-02-10 JMRD  #C-0276  CORRECCION: EL LISTADO NUNCA IMPRIMIA *
000700*                            EL ENCABEZADO CON EL NOMBRE Y EL BIC  *
000710*                            DEL BANCO (SE AGREGA 695-IMPRIME-     *
000720*                            ENCABEZADO); LA CONSULTA POR NOMBRE   *
000730*                            COMPARABA BYTE A BYTE SIN IGNORAR     *
000740*                            MAYUSCULAS/MINUSCULAS; CTA-REGISTRO-  *
000750*                            CUENTA Y TRA-DATOS SE AJUSTAN A 52 Y  *
000760*                            300 POSICIONES RESPECTIVAMENTE PARA   *
000770*                            CUADRAR CON LOS MAESTROS EN DISCO     *
000780******************************************************************
000790 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.                     CT1B1C01.
000810 AUTHOR.                         ERICK RAMIREZ.
000820 INSTALLATION.                   BANCO - DEPTO DESARROLLO.
000830 DATE-WRITTEN.                   1986-11-03.
000840 DATE-COMPILED.                  2006-02-10.                      C-0276
000850 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS CLASE-DIGITOS    IS '0' THRU '9'
000910     CLASS CLASE-LETRAS     IS 'A' THRU 'Z' 'a' THRU 'z'
000920                                'N' 'n'.
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT CLIENTM    ASSIGN TO CLIENTM
000960            ORGANIZATION IS SEQUENTIAL
000970            FILE STATUS IS FS-CLIENTM.
000980     SELECT CLIENTS    ASSIGN TO CLIENTS
000990            ORGANIZATION IS SEQUENTIAL
001000            FILE STATUS IS FS-CLIENTS.
001010     SELECT CUENTAM    ASSIGN TO CUENTAM
001020            ORGANIZATION IS SEQUENTIAL
001030            FILE STATUS IS FS-CUENTAM.
001040     SELECT CUENTAS    ASSIGN TO CUENTAS
001050            ORGANIZATION IS SEQUENTIAL
001060            FILE STATUS IS FS-CUENTAS.
001070     SELECT TRANSAC    ASSIGN TO TRANSAC
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS IS FS-TRANSAC.
001100     SELECT LISTADO    ASSIGN TO LISTADO
001110            ORGANIZATION IS LINE SEQUENTIAL
001120            FILE STATUS IS FS-LISTADO.
001130     SELECT ERRORES    ASSIGN TO ERRORES
001140            ORGANIZATION IS LINE SEQUENTIAL
001150            FILE STATUS IS FS-ERRORES.
001160 DATA DIVISION.
001170 FILE SECTION.
001180 FD  CLIENTM.
001190     COPY CTCLIM.
001200 FD  CLIENTS.
001210     COPY CTCLIM REPLACING LEADING ==CLI-== BY ==CLS-==.
001220 FD  CUENTAM.
001230     COPY CTCTAM.
001240 FD  CUENTAS.
001250     COPY CTCTAM REPLACING LEADING ==CTA-== BY ==CAS-==.
001260 FD  TRANSAC.
001270     COPY CTTRAN.
001280 FD  LISTADO.
001290     COPY CTRPTL.
001300 FD  ERRORES.
001310     COPY CTRPTL REPLACING LEADING ==RPT-== BY ==ERR-==.
001320 WORKING-STORAGE SECTION.
001330******************************************************************
001340*               C A M P O S     D E     T R A B A J O            *
001350******************************************************************
001360 01  WKS-CAMPOS-DE-TRABAJO.
001370     02  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'CT1B1C01'.
001380     02  FS-CLIENTM                PIC X(02) VALUE '00'.
001390     02  FS-CLIENTS                PIC X(02) VALUE '00'.
001400     02  FS-CUENTAM                PIC X(02) VALUE '00'.
001410     02  FS-CUENTAS                PIC X(02) VALUE '00'.
001420     02  FS-TRANSAC                PIC X(02) VALUE '00'.
001430     02  FS-LISTADO                PIC X(02) VALUE '00'.
001440     02  FS-ERRORES                PIC X(02) VALUE '00'.
001450     02  WKS-FIN-CLIENTES          PIC X(01) VALUE 'N'.
001460         88  FIN-CLIENTES                  VALUE 'S'.
001470     02  WKS-FIN-CUENTAS           PIC X(01) VALUE 'N'.
001480         88  FIN-CUENTAS                   VALUE 'S'.
001490     02  WKS-FIN-TRANSAC           PIC X(01) VALUE 'N'.
001500         88  FIN-TRANSAC                   VALUE 'S'.
001510     02  WKS-TRANSACCION-OK        PIC X(01) VALUE 'S'.
001520         88  WKS-TRANSACCION-ES-VALIDA     VALUE 'S'.
001530     02  FILLER                    PIC X(02).                   C-0271
001540     02  WKS-TOTAL-CLIENTES        PIC 9(04) COMP VALUE ZEROS.
001550     02  WKS-TOTAL-CUENTAS         PIC 9(04) COMP VALUE ZEROS.
001560     02  WKS-INDICE-CLI            PIC 9(04) COMP VALUE ZEROS.
001570     02  WKS-INDICE-CTA            PIC 9(04) COMP VALUE ZEROS.
001580     02  WKS-INDICE-AUX            PIC 9(04) COMP VALUE ZEROS.
001590     02  WKS-POS-CLIENTE           PIC 9(04) COMP VALUE ZEROS.
001600     02  WKS-POS-CUENTA            PIC 9(04) COMP VALUE ZEROS.
001610     02  WKS-CONTACTO-NOMBRE-COMP  PIC X(61).                    C-0275
001620     02  WKS-NOMBRE-BUSCADO-MAYUS  PIC X(40).                    C-0276
001630     02  WKS-NOMBRE-TABLA-MAYUS    PIC X(40).                    C-0276
001640*--------------------------------------------------------------*
001650*    CONTADORES DE CONTROL DEL PROCESO                          *
001660*--------------------------------------------------------------*
001670 01  WKS-CONTADORES.
001680     02  WKS-TRANS-LEIDAS          PIC 9(07) COMP VALUE ZEROS.
001690     02  WKS-TRANS-ACEPTADAS       PIC 9(07) COMP VALUE ZEROS.
001700     02  WKS-TRANS-RECHAZADAS      PIC 9(07) COMP VALUE ZEROS.
001710     02  WKS-CLI-PRIV-AGREGADOS    PIC 9(07) COMP VALUE ZEROS.
001720     02  WKS-CLI-EMP-AGREGADOS     PIC 9(07) COMP VALUE ZEROS.
001730     02  WKS-CTA-AGREGADAS         PIC 9(07) COMP VALUE ZEROS.
001740     02  WKS-TOTAL-SALDOS          PIC S9(13)V99 VALUE ZEROS.     C-0271 
001750     02  WKS-SALDO-EDITADO         PIC Z,ZZZ,ZZZ,ZZ9.99-.
001760     02  FILLER                    PIC X(04).               C-0271
001770******************************************************************
001780*               T A B L A   D E   C L I E N T E S               *
001790******************************************************************
001800 01  WKS-TAB-CLIENTES.
001810     COPY CTCLIM REPLACING
001820         ==01  CLI-REGISTRO-CLIENTE.== BY
001830         ==05  TCL-REGISTRO-CLIENTE OCCURS 1 TO 9999 TIMES
001840               DEPENDING ON WKS-TOTAL-CLIENTES
001850               INDEXED BY CIX.==,
001860         LEADING ==CLI-== BY ==TCL-==.
001870******************************************************************
001880*               T A B L A   D E   C U E N T A S                 *
001890******************************************************************
001900 01  WKS-TAB-CUENTAS.
001910     COPY CTCTAM REPLACING
001920         ==01  CTA-REGISTRO-CUENTA.== BY
001930         ==05  TCT-REGISTRO-CUENTA OCCURS 1 TO 9999 TIMES
001940               DEPENDING ON WKS-TOTAL-CUENTAS
001950               INDEXED BY TIX.==,
001960         LEADING ==CTA-== BY ==TCT-==.
001970******************************************************************
001980*               O R D E N   P A R A   E L   L I S T A D O        *
001990*               O R D E N A D O   ( I N D I C E   9 9 9 9 )      *
002000******************************************************************
002010 01  WKS-TAB-ORDEN.
002020     05  WKS-ORDEN-ENTRADA         PIC 9(04) COMP
002030                                    OCCURS 1 TO 9999 TIMES
002040                                    DEPENDING ON WKS-TOTAL-CLIENTES
002050                                    INDEXED BY OIX.
002060 01  WKS-AUX-ORDEN                 PIC 9(04) COMP VALUE ZEROS.
002070*--------------------------------------------------------------*
002080*    CONTADOR INDEPENDIENTE DE LINEAS ESCRITAS AL LISTADO,     *
002090*    SE USA PARA CUADRAR LISTADO.CTL CONTRA LOS TOTALES        *
002100*--------------------------------------------------------------*
002110 77  WKS-CONTADOR-LINEAS-LISTADO   PIC 9(07) COMP VALUE ZEROS.    C-0276
002120******************************************************************
002130*               A R E A   D E   L L A M A D A   A   C T 1 B 1 V 0 0
002140******************************************************************
002150 01  WKS-PARM-VALIDACION.
002160     02  WKS-PARM-FUNCION          PIC X(02).
002170     02  WKS-PARM-ENTRADA-1        PIC X(80).
002180     02  WKS-PARM-CANT-CLIENTES    PIC 9(07).
002190     02  WKS-PARM-SALIDA-1         PIC X(40).
002200     02  WKS-PARM-SALIDA-2         PIC X(40).
002210     02  WKS-PARM-CODRETORNO       PIC 9(02).
002220         88  WKS-PARM-ES-VALIDO            VALUE ZEROS.
002230     02  WKS-PARM-MENSAJE          PIC X(40).
002240     02  FILLER                    PIC X(04).               C-0271
002250******************************************************************
002260*               I D E N T I D A D   D E L   B A N C O            *
002270******************************************************************
002280 01  WKS-BANCO.
002290     COPY CTBANC.
002300******************************************************************
002310*               T E X T O S   D E   R E C H A Z O   Y            *
002320*               E N C A B E Z A D O                              *
002330******************************************************************
002340 COPY CTMSGS.
002350******************************************************************
002360 PROCEDURE DIVISION.
002370******************************************************************
002380*               S E C C I O N    P R I N C I P A L              *
002390******************************************************************
002400 000-PRINCIPAL SECTION.
002410*--->     ABRE LOS ARCHIVOS DE ENTRADA Y SALIDA DEL PROCESO               
002420     PERFORM 100-APERTURA-ARCHIVOS  THRU 100-APERTURA-ARCHIVOS-E
002430     MOVE 'BANCO CENTRAL DE DESARROLLO, S.A.' TO BNC-NOMBRE
002440     MOVE 'BDSADEGT'                          TO BNC-BIC
002450     MOVE 'AVENIDA REFORMA 5-55 ZONA 9'        TO BNC-DIR-LINEA1
002460     MOVE SPACES                               TO BNC-DIR-LINEA2
002470     MOVE 01009                                TO BNC-DIR-CODPOSTAL
002480     MOVE 'CIUDAD DE GUATEMALA'                 TO BNC-DIR-CIUDAD
002490*--->     CARGA CLIENTM COMPLETO A LA TABLA TCL EN MEMORIA                
002500     PERFORM 200-CARGA-CLIENTES     THRU 200-CARGA-CLIENTES-E
002510*--->     CARGA CUENTAM COMPLETO A LA TABLA TCT EN MEMORIA                
002520     PERFORM 210-CARGA-CUENTAS      THRU 210-CARGA-CUENTAS-E
002530     READ TRANSAC
002540         AT END MOVE 'S' TO WKS-FIN-TRANSAC
002550     END-READ
002560*--->     LEE Y DESPACHA UNA TRANSACCION DEL ARCHIVO TRANSAC              
002570     PERFORM 300-PROCESA-TRANSACCION THRU 300-PROCESA-TRANSACCION-E
002580         UNTIL FIN-TRANSAC
002590*--->     REGRABA TCL Y TCT A LOS MAESTROS EN DISCO                       
002600     PERFORM 900-REGRABA-MAESTROS   THRU 900-REGRABA-MAESTROS-E
002610*--->     IMPRIME LOS TOTALES DE CONTROL DEL PROCESO                      
002620     PERFORM 910-IMPRIME-TOTALES    THRU 910-IMPRIME-TOTALES-E
002630*--->     CIERRA LOS ARCHIVOS DEL PROCESO                                 
002640     PERFORM 999-CIERRA-ARCHIVOS    THRU 999-CIERRA-ARCHIVOS-E
002650     STOP RUN.
002660 000-PRINCIPAL-E. EXIT.
002670******************************************************************
002680*         1 0 0   -   A P E R T U R A   D E   A R C H I V O S    *
002690******************************************************************
002700 100-APERTURA-ARCHIVOS SECTION.
002710     OPEN INPUT  CLIENTM
002720     IF FS-CLIENTM NOT = '00'
002730        DISPLAY 'CT1B1C01 - ERROR AL ABRIR CLIENTM ' FS-CLIENTM
002740        GO TO 190-ABORTA-PROCESO
002750     END-IF
002760     OPEN INPUT  CUENTAM
002770     IF FS-CUENTAM NOT = '00'
002780        DISPLAY 'CT1B1C01 - ERROR AL ABRIR CUENTAM ' FS-CUENTAM
002790        GO TO 190-ABORTA-PROCESO
002800     END-IF
002810     OPEN INPUT  TRANSAC
002820     IF FS-TRANSAC NOT = '00'
002830        DISPLAY 'CT1B1C01 - ERROR AL ABRIR TRANSAC ' FS-TRANSAC
002840        GO TO 190-ABORTA-PROCESO
002850     END-IF
002860     OPEN OUTPUT CLIENTS
002870     OPEN OUTPUT CUENTAS
002880     OPEN OUTPUT LISTADO
002890     OPEN OUTPUT ERRORES
002900     GO TO 100-APERTURA-ARCHIVOS-E.
002910 190-ABORTA-PROCESO.
002920     MOVE 16 TO RETURN-CODE
002930     STOP RUN.
002940 100-APERTURA-ARCHIVOS-E. EXIT.
002950******************************************************************
002960*         2 0 0   -   C A R G A   D E   C L I E N T E S          *
002970******************************************************************
002980 200-CARGA-CLIENTES SECTION.
002990     MOVE ZEROS TO WKS-TOTAL-CLIENTES
003000     MOVE 'N'   TO WKS-FIN-CLIENTES
003010     READ CLIENTM
003020         AT END MOVE 'S' TO WKS-FIN-CLIENTES
003030     END-READ
003040*--->     ACUMULA UN CLIENTE EN LA TABLA TCL                              
003050     PERFORM 201-ACUMULA-CLIENTE THRU 201-ACUMULA-CLIENTE-E
003060         UNTIL FIN-CLIENTES.
003070 200-CARGA-CLIENTES-E. EXIT.
003080
003090*------------------------------------------------------------------*
003100*    ACUMULA UN CLIENTE DEL MAESTRO EN LA TABLA TCL, SE EJECUTA    *
003110*    UNA VEZ POR CADA REGISTRO LEIDO DE CLIENTM                    *
003120*------------------------------------------------------------------*
003130 201-ACUMULA-CLIENTE SECTION.
003140     ADD 1 TO WKS-TOTAL-CLIENTES
003150     MOVE CLI-REGISTRO-CLIENTE
003160         TO TCL-REGISTRO-CLIENTE(WKS-TOTAL-CLIENTES)
003170     READ CLIENTM
003180         AT END MOVE 'S' TO WKS-FIN-CLIENTES
003190     END-READ.
003200 201-ACUMULA-CLIENTE-E. EXIT.
003210******************************************************************
003220*         2 1 0   -   C A R G A   D E   C U E N T A S            *
003230******************************************************************
003240 210-CARGA-CUENTAS SECTION.
003250     MOVE ZEROS TO WKS-TOTAL-CUENTAS
003260     MOVE 'N'   TO WKS-FIN-CUENTAS
003270     READ CUENTAM
003280         AT END MOVE 'S' TO WKS-FIN-CUENTAS
003290     END-READ
003300*--->     ACUMULA UNA CUENTA EN LA TABLA TCT                              
003310     PERFORM 211-ACUMULA-CUENTA THRU 211-ACUMULA-CUENTA-E
003320         UNTIL FIN-CUENTAS.
003330 210-CARGA-CUENTAS-E. EXIT.
003340
003350*------------------------------------------------------------------*
003360*    ACUMULA UNA CUENTA DEL MAESTRO EN LA TABLA TCT, SE EJECUTA    *
003370*    UNA VEZ POR CADA REGISTRO LEIDO DE CUENTAM                    *
003380*------------------------------------------------------------------*
003390 211-ACUMULA-CUENTA SECTION.
003400     ADD 1 TO WKS-TOTAL-CUENTAS
003410     MOVE CTA-REGISTRO-CUENTA
003420         TO TCT-REGISTRO-CUENTA(WKS-TOTAL-CUENTAS)
003430     ADD TCT-SALDO(WKS-TOTAL-CUENTAS) TO WKS-TOTAL-SALDOS
003440     READ CUENTAM
003450         AT END MOVE 'S' TO WKS-FIN-CUENTAS
003460     END-READ.
003470 211-ACUMULA-CUENTA-E. EXIT.
003480******************************************************************
003490*         3 0 0   -   D E S P A C H O   D E   T R A N S A C C I O N
003500******************************************************************
003510 300-PROCESA-TRANSACCION SECTION.
003520     ADD 1 TO WKS-TRANS-LEIDAS
003530     EVALUATE TRUE
003540         WHEN TRA-ALTA-PARTICULAR
003550              PERFORM 410-ALTA-CLIENTE-PRIVADO
003560                      THRU 410-ALTA-CLIENTE-PRIVADO-E
003570         WHEN TRA-ALTA-EMPRESA
003580              PERFORM 420-ALTA-CLIENTE-FIRMA
003590                      THRU 420-ALTA-CLIENTE-FIRMA-E
003600         WHEN TRA-ALTA-CUENTA
003610              PERFORM 430-ALTA-CUENTA
003620                      THRU 430-ALTA-CUENTA-E
003630         WHEN TRA-CONSULTA-NUMERO
003640              PERFORM 440-CONSULTA-POR-NUMERO
003650                      THRU 440-CONSULTA-POR-NUMERO-E
003660         WHEN TRA-CONSULTA-NOMBRE
003670              PERFORM 450-CONSULTA-POR-NOMBRE
003680                      THRU 450-CONSULTA-POR-NOMBRE-E
003690         WHEN TRA-CONSULTA-IBAN
003700              PERFORM 460-CONSULTA-POR-IBAN
003710                      THRU 460-CONSULTA-POR-IBAN-E
003720         WHEN TRA-LISTA-CLI-DESORD
003730              PERFORM 470-LISTADO-CLI-DESORD
003740                      THRU 470-LISTADO-CLI-DESORD-E
003750         WHEN TRA-LISTA-CLI-ORD
003760              PERFORM 480-LISTADO-CLI-ORD
003770                      THRU 480-LISTADO-CLI-ORD-E
003780         WHEN TRA-LISTA-CUENTAS
003790              PERFORM 495-LISTADO-CUENTAS
003800                      THRU 495-LISTADO-CUENTAS-E
003810         WHEN OTHER
003820              ADD 1 TO WKS-TRANS-RECHAZADAS
003830              MOVE MSG-CODIGO-INVALIDO TO ERR-TEXTO
003840              WRITE ERR-LINEA-IMPRESION
003850     END-EVALUATE
003860     READ TRANSAC
003870         AT END MOVE 'S' TO WKS-FIN-TRANSAC
003880     END-READ.
003890 300-PROCESA-TRANSACCION-E. EXIT.
003900******************************************************************
003910*         4 1 0   -   A L T A   D E   C L I E N T E   P A R T I C
003920******************************************************************
003930 410-ALTA-CLIENTE-PRIVADO SECTION.
003940     MOVE 'S' TO WKS-TRANSACCION-OK
003950*--->     VALIDA LOS CAMPOS COMUNES DEL ALTA                              
003960     PERFORM 411-VALIDA-COMUNES THRU 411-VALIDA-COMUNES-E
003970*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
003980     IF WKS-TRANSACCION-ES-VALIDA
003990*---> SE VALIDA EL NUMERO DE CLIENTE INVOCANDO CT1B1V00 (FUNCION '
004000        MOVE 'NC' TO WKS-PARM-FUNCION                            C-0274
004010        MOVE TRA-AP-NUMERO-CLIENTE TO WKS-PARM-ENTRADA-1
004020        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004030        IF NOT WKS-PARM-ES-VALIDO
004040           MOVE 'N' TO WKS-TRANSACCION-OK
004050           MOVE WKS-PARM-MENSAJE TO ERR-TEXTO
004060        END-IF
004070     END-IF
004080*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004090     IF WKS-TRANSACCION-ES-VALIDA
004100*--->        BUSCA SI EL NUMERO DE CLIENTE YA EXISTE EN TCL               
004110        PERFORM 412-BUSCA-NUMCLI THRU 412-BUSCA-NUMCLI-E
004120        IF WKS-POS-CLIENTE NOT = ZEROS
004130           MOVE 'N' TO WKS-TRANSACCION-OK
004140           MOVE MSG-CLIENTE-DUPLICADO TO ERR-TEXTO
004150        END-IF
004160     END-IF
004170*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004180     IF WKS-TRANSACCION-ES-VALIDA
004190*--->        VALIDA EL NOMBRE DEL PARTICULAR                              
004200        PERFORM 413-VALIDA-NOMBRE-PART THRU 413-VALIDA-NOMBRE-PART-E
004210     END-IF
004220*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004230     IF WKS-TRANSACCION-ES-VALIDA
004240*--->        BUSCA UN NOMBRE DUPLICADO EN TCL                             
004250        PERFORM 414-BUSCA-NOMBRE-DUP THRU 414-BUSCA-NOMBRE-DUP-E
004260        IF WKS-POS-CLIENTE NOT = ZEROS AND TRA-AP-RECHAZA-DUP
004270           MOVE 'N' TO WKS-TRANSACCION-OK
004280           MOVE MSG-NOMBRE-DUPLICADO TO ERR-TEXTO
004290        END-IF
004300     END-IF
004310*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004320     IF WKS-TRANSACCION-ES-VALIDA
004330*--->        AGREGA EL PARTICULAR A TCL                                   
004340        PERFORM 415-GRABA-PARTICULAR THRU 415-GRABA-PARTICULAR-E
004350        ADD 1 TO WKS-TRANS-ACEPTADAS
004360        ADD 1 TO WKS-CLI-PRIV-AGREGADOS
004370     ELSE
004380        ADD 1 TO WKS-TRANS-RECHAZADAS
004390*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
004400        WRITE ERR-LINEA-IMPRESION
004410     END-IF.
004420 410-ALTA-CLIENTE-PRIVADO-E. EXIT.
004430
004440*------------------------------------------------------------------*
004450*    VALIDA LOS CAMPOS COMUNES A PARTICULAR Y EMPRESA              *
004460*    (TELEFONO, EMAIL, CODIGO POSTAL, CIUDAD Y DIRECCION)          *
004470*------------------------------------------------------------------*
004480 411-VALIDA-COMUNES SECTION.
004490*---> SE VALIDA EL TELEFONO INVOCANDO CT1B1V00 (FUNCION 'TE')     
004500     MOVE 'TE'                TO WKS-PARM-FUNCION
004510     MOVE TRA-AP-TELEFONO     TO WKS-PARM-ENTRADA-1
004520     CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004530     IF NOT WKS-PARM-ES-VALIDO
004540        MOVE 'N'                   TO WKS-TRANSACCION-OK
004550        MOVE WKS-PARM-MENSAJE      TO ERR-TEXTO
004560     ELSE
004570        MOVE WKS-PARM-SALIDA-1      TO TRA-AP-TELEFONO
004580     END-IF
004590*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004600     IF WKS-TRANSACCION-ES-VALIDA
004610*---> SE VALIDA EL CORREO ELECTRONICO INVOCANDO CT1B1V00 (FUNCION 
004620        MOVE 'EM'                   TO WKS-PARM-FUNCION
004630        MOVE TRA-AP-EMAIL           TO WKS-PARM-ENTRADA-1
004640        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004650        IF NOT WKS-PARM-ES-VALIDO
004660           MOVE 'N'                 TO WKS-TRANSACCION-OK
004670           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
004680        END-IF
004690     END-IF
004700*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004710     IF WKS-TRANSACCION-ES-VALIDA
004720*---> SE VALIDA EL CODIGO POSTAL INVOCANDO CT1B1V00 (FUNCION 'CP')
004730        MOVE 'CP'                   TO WKS-PARM-FUNCION
004740        MOVE TRA-AP-CODPOSTAL       TO WKS-PARM-ENTRADA-1
004750        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004760        IF NOT WKS-PARM-ES-VALIDO
004770           MOVE 'N'                 TO WKS-TRANSACCION-OK
004780           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
004790        END-IF
004800     END-IF
004810*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004820     IF WKS-TRANSACCION-ES-VALIDA
004830*---> SE VALIDA LA CIUDAD INVOCANDO CT1B1V00 (FUNCION 'CI')       
004840        MOVE 'CI'                   TO WKS-PARM-FUNCION
004850        MOVE TRA-AP-CIUDAD          TO WKS-PARM-ENTRADA-1
004860        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004870        IF NOT WKS-PARM-ES-VALIDO
004880           MOVE 'N'                 TO WKS-TRANSACCION-OK
004890           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
004900        END-IF
004910     END-IF
004920*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
004930     IF WKS-TRANSACCION-ES-VALIDA
004940*---> SE VALIDA LA DIRECCION INVOCANDO CT1B1V00 (FUNCION 'DI')    
004950        MOVE 'DI'                   TO WKS-PARM-FUNCION
004960        MOVE TRA-AP-DIRECCION1      TO WKS-PARM-ENTRADA-1
004970        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
004980        IF NOT WKS-PARM-ES-VALIDO
004990           MOVE 'N'                 TO WKS-TRANSACCION-OK
005000           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
005010        END-IF
005020     END-IF.
005030 411-VALIDA-COMUNES-E. EXIT.
005040
005050*------------------------------------------------------------------*
005060*    RECORRE LA TABLA TCL BUSCANDO UN NUMERO DE CLIENTE YA         *
005070*    EXISTENTE                                                     *
005080*------------------------------------------------------------------*
005090 412-BUSCA-NUMCLI SECTION.
005100     MOVE ZEROS TO WKS-POS-CLIENTE
005110*--->     COMPARA EL NUMERO DE CLIENTE EN UNA POSICION DE TCL             
005120     PERFORM 412-COMPARA-NUMCLI THRU 412-COMPARA-NUMCLI-E
005130         VARYING CIX FROM 1 BY 1
005140             UNTIL CIX > WKS-TOTAL-CLIENTES.
005150 412-BUSCA-NUMCLI-E. EXIT.
005160
005170*------------------------------------------------------------------*
005180*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NUMERO DE      *
005190*    CLIENTE DE LA TRANSACCION                                     *
005200*------------------------------------------------------------------*
005210 412-COMPARA-NUMCLI SECTION.                                      C-0271 
005220     IF TCL-NUMERO-CLIENTE(CIX) = TRA-AP-NUMERO-CLIENTE
005230        SET WKS-POS-CLIENTE TO CIX
005240     END-IF.
005250 412-COMPARA-NUMCLI-E. EXIT.
005260
005270*------------------------------------------------------------------*
005280*    VALIDA EL NOMBRE COMPLETO DEL CLIENTE PARTICULAR CONTRA       *
005290*    CT1B1V00                                                      *
005300*------------------------------------------------------------------*
005310 413-VALIDA-NOMBRE-PART SECTION.
005320*---> SE VALIDA EL NOMBRE DE LA PERSONA INVOCANDO CT1B1V00 (FUNCIO
005330     MOVE 'NO'                   TO WKS-PARM-FUNCION
005340     MOVE TRA-AP-NOMBRE-COMPLETO  TO WKS-PARM-ENTRADA-1
005350     CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
005360     IF NOT WKS-PARM-ES-VALIDO
005370        MOVE 'N'                  TO WKS-TRANSACCION-OK
005380        MOVE WKS-PARM-MENSAJE     TO ERR-TEXTO
005390     END-IF.
005400 413-VALIDA-NOMBRE-PART-E. EXIT.
005410
005420*------------------------------------------------------------------*
005430*    RECORRE LA TABLA TCL BUSCANDO UN NOMBRE Y APELLIDO YA         *
005440*    EXISTENTES                                                    *
005450*------------------------------------------------------------------*
005460 414-BUSCA-NOMBRE-DUP SECTION.
005470     MOVE ZEROS TO WKS-POS-CLIENTE
005480*--->     COMPARA EL NOMBRE EN UNA POSICION DE TCL                        
005490     PERFORM 414-COMPARA-NOMBRE THRU 414-COMPARA-NOMBRE-E
005500         VARYING CIX FROM 1 BY 1
005510             UNTIL CIX > WKS-TOTAL-CLIENTES.
005520 414-BUSCA-NOMBRE-DUP-E. EXIT.
005530
005540*------------------------------------------------------------------*
005550*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NOMBRE Y       *
005560*    APELLIDO DE LA TRANSACCION                                    *
005570*------------------------------------------------------------------*
005580 414-COMPARA-NOMBRE SECTION.                                      C-0271 
005590     IF TCL-PRIMER-NOMBRE(CIX) = WKS-PARM-SALIDA-1 AND
005600        TCL-APELLIDO(CIX)      = WKS-PARM-SALIDA-2
005610        SET WKS-POS-CLIENTE TO CIX
005620     END-IF.
005630 414-COMPARA-NOMBRE-E. EXIT.
005640
005650*------------------------------------------------------------------*
005660*    AGREGA EL CLIENTE PARTICULAR A LA TABLA TCL EN MEMORIA        *
005670*------------------------------------------------------------------*
005680 415-GRABA-PARTICULAR SECTION.
005690     ADD 1 TO WKS-TOTAL-CLIENTES
005700     MOVE TRA-AP-NUMERO-CLIENTE
005710          TO TCL-NUMERO-CLIENTE(WKS-TOTAL-CLIENTES)
005720     MOVE 'P'                     TO TCL-TIPO-CLIENTE(WKS-TOTAL-CLIENTES)
005730     MOVE TRA-AP-TELEFONO         TO TCL-TELEFONO(WKS-TOTAL-CLIENTES)
005740     MOVE TRA-AP-EMAIL            TO TCL-EMAIL(WKS-TOTAL-CLIENTES)
005750     MOVE TRA-AP-DIRECCION1       TO TCL-DIR-LINEA1(WKS-TOTAL-CLIENTES)
005760     MOVE TRA-AP-DIRECCION2       TO TCL-DIR-LINEA2(WKS-TOTAL-CLIENTES)
005770     MOVE TRA-AP-CODPOSTAL        TO TCL-DIR-CODPOSTAL(WKS-TOTAL-CLIENTES)
005780     MOVE TRA-AP-CIUDAD           TO TCL-DIR-CIUDAD(WKS-TOTAL-CLIENTES)
005790     MOVE WKS-PARM-SALIDA-1       TO TCL-PRIMER-NOMBRE(WKS-TOTAL-CLIENTES)
005800     MOVE WKS-PARM-SALIDA-2       TO TCL-APELLIDO(WKS-TOTAL-CLIENTES)
005810*---> SE VALIDA LA FECHA DE NACIMIENTO INVOCANDO CT1B1V00 (FUNCION
005820     MOVE 'FN'                    TO WKS-PARM-FUNCION
005830     MOVE TRA-AP-FECHA-NAC        TO WKS-PARM-ENTRADA-1
005840     CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
005850     MOVE WKS-PARM-SALIDA-1       TO TCL-FECHA-NAC(WKS-TOTAL-CLIENTES)
005860     MOVE SPACES
005870          TO TCL-NOMBRE-EMPRESA(WKS-TOTAL-CLIENTES)
005880     MOVE SPACES                  TO TCL-CTC-NOMBRE(WKS-TOTAL-CLIENTES)
005890     MOVE SPACES                  TO TCL-CTC-APELLIDO(WKS-TOTAL-CLIENTES)
005900     MOVE SPACES                  TO TCL-CTC-TELEFONO(WKS-TOTAL-CLIENTES)
005910     MOVE ZEROS
005920          TO TCL-CANTIDAD-CUENTAS(WKS-TOTAL-CLIENTES).
005930 415-GRABA-PARTICULAR-E. EXIT.
005940******************************************************************
005950*         4 2 0   -   A L T A   D E   C L I E N T E   E M P R E S A
005960******************************************************************
005970 420-ALTA-CLIENTE-FIRMA SECTION.
005980     MOVE 'S' TO WKS-TRANSACCION-OK
005990*---> SE VALIDA EL NUMERO DE CLIENTE INVOCANDO CT1B1V00 (FUNCION '
006000     MOVE 'NC'                TO WKS-PARM-FUNCION                C-0274
006010     MOVE TRA-AE-NUMERO-CLIENTE  TO WKS-PARM-ENTRADA-1            C-0274
006020     CALL 'CT1B1V00' USING WKS-PARM-VALIDACION                   C-0274
006030     IF NOT WKS-PARM-ES-VALIDO                                   C-0274
006040        MOVE 'N'                   TO WKS-TRANSACCION-OK          C-0274
006050        MOVE WKS-PARM-MENSAJE      TO ERR-TEXTO                  C-0274
006060     END-IF                                                      C-0274
006070*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006080     IF WKS-TRANSACCION-ES-VALIDA
006090*---> SE VALIDA EL TELEFONO INVOCANDO CT1B1V00 (FUNCION 'TE')     
006100        MOVE 'TE'                TO WKS-PARM-FUNCION
006110        MOVE TRA-AE-TELEFONO     TO WKS-PARM-ENTRADA-1
006120        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006130        IF NOT WKS-PARM-ES-VALIDO
006140           MOVE 'N'                   TO WKS-TRANSACCION-OK
006150           MOVE WKS-PARM-MENSAJE      TO ERR-TEXTO
006160        ELSE
006170           MOVE WKS-PARM-SALIDA-1     TO TRA-AE-TELEFONO
006180        END-IF
006190     END-IF
006200*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006210     IF WKS-TRANSACCION-ES-VALIDA
006220*---> SE VALIDA EL CORREO ELECTRONICO INVOCANDO CT1B1V00 (FUNCION 
006230        MOVE 'EM'                   TO WKS-PARM-FUNCION
006240        MOVE TRA-AE-EMAIL           TO WKS-PARM-ENTRADA-1
006250        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006260        IF NOT WKS-PARM-ES-VALIDO
006270           MOVE 'N'                 TO WKS-TRANSACCION-OK
006280           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
006290        END-IF
006300     END-IF
006310*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006320     IF WKS-TRANSACCION-ES-VALIDA
006330*---> SE VALIDA EL CODIGO POSTAL INVOCANDO CT1B1V00 (FUNCION 'CP')
006340        MOVE 'CP'                   TO WKS-PARM-FUNCION
006350        MOVE TRA-AE-CODPOSTAL       TO WKS-PARM-ENTRADA-1
006360        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006370        IF NOT WKS-PARM-ES-VALIDO
006380           MOVE 'N'                 TO WKS-TRANSACCION-OK
006390           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
006400        END-IF
006410     END-IF
006420*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006430     IF WKS-TRANSACCION-ES-VALIDA
006440*---> SE VALIDA LA CIUDAD INVOCANDO CT1B1V00 (FUNCION 'CI')       
006450        MOVE 'CI'                   TO WKS-PARM-FUNCION
006460        MOVE TRA-AE-CIUDAD          TO WKS-PARM-ENTRADA-1
006470        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006480        IF NOT WKS-PARM-ES-VALIDO
006490           MOVE 'N'                 TO WKS-TRANSACCION-OK
006500           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
006510        END-IF
006520     END-IF
006530*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006540     IF WKS-TRANSACCION-ES-VALIDA
006550*---> SE VALIDA LA DIRECCION INVOCANDO CT1B1V00 (FUNCION 'DI')    
006560        MOVE 'DI'                   TO WKS-PARM-FUNCION
006570        MOVE TRA-AE-DIRECCION1      TO WKS-PARM-ENTRADA-1
006580        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006590        IF NOT WKS-PARM-ES-VALIDO
006600           MOVE 'N'                 TO WKS-TRANSACCION-OK
006610           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
006620        END-IF
006630     END-IF
006640*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006650     IF WKS-TRANSACCION-ES-VALIDA
006660*---> SE VALIDA EL NOMBRE DE LA EMPRESA INVOCANDO CT1B1V00 (FUNCIO
006670        MOVE 'NE'                   TO WKS-PARM-FUNCION
006680        MOVE TRA-AE-NOMBRE-EMPRESA  TO WKS-PARM-ENTRADA-1
006690        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
006700        IF NOT WKS-PARM-ES-VALIDO
006710           MOVE 'N'                 TO WKS-TRANSACCION-OK
006720           MOVE WKS-PARM-MENSAJE    TO ERR-TEXTO
006730        END-IF
006740     END-IF
006750*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006760     IF WKS-TRANSACCION-ES-VALIDA                                 C-0275
006770        MOVE SPACES TO WKS-CONTACTO-NOMBRE-COMP                   C-0275
006780        STRING TRA-AE-CONTACTO-NOMBRE(1:27)  DELIMITED BY SPACE   C-0276
006790               ' '                   DELIMITED BY SIZE            C-0275
006800               TRA-AE-CONTACTO-NOMBRE(28:27) DELIMITED BY SPACE   C-0276
006810               INTO WKS-CONTACTO-NOMBRE-COMP                      C-0275
006820*---> SE VALIDA EL NOMBRE DE LA PERSONA INVOCANDO CT1B1V00 (FUNCIO
006830        MOVE 'NO'                     TO WKS-PARM-FUNCION         C-0275
006840        MOVE WKS-CONTACTO-NOMBRE-COMP TO WKS-PARM-ENTRADA-1       C-0275
006850        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION                 C-0275
006860        IF NOT WKS-PARM-ES-VALIDO                                 C-0275
006870           MOVE 'N'                   TO WKS-TRANSACCION-OK       C-0275
006880           MOVE MSG-CONTACTO-INVALIDO TO ERR-TEXTO                C-0275
006890        END-IF                                                    C-0275
006900     END-IF                                                       C-0275
006910*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
006920     IF WKS-TRANSACCION-ES-VALIDA                                 C-0275
006930*---> SE VALIDA EL TELEFONO INVOCANDO CT1B1V00 (FUNCION 'TE')     
006940        MOVE 'TE'                     TO WKS-PARM-FUNCION         C-0275
006950        MOVE TRA-AE-CONTACTO-TELEFONO TO WKS-PARM-ENTRADA-1       C-0275
006960        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION                 C-0275
006970        IF NOT WKS-PARM-ES-VALIDO                                 C-0275
006980           MOVE 'N'                   TO WKS-TRANSACCION-OK       C-0275
006990           MOVE MSG-CONTACTO-INVALIDO TO ERR-TEXTO                C-0275
007000        ELSE                                                      C-0275
007010           MOVE WKS-PARM-SALIDA-1     TO TRA-AE-CONTACTO-TELEFONO C-0275
007020        END-IF                                                    C-0275
007030     END-IF                                                       C-0275
007040*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
007050     IF WKS-TRANSACCION-ES-VALIDA
007060        MOVE ZEROS TO WKS-POS-CLIENTE
007070*--->        COMPARA EL NUMERO DE CLIENTE DE LA EMPRESA EN TCL            
007080        PERFORM 421-COMPARA-NUMCLI THRU 421-COMPARA-NUMCLI-E
007090            VARYING CIX FROM 1 BY 1
007100                UNTIL CIX > WKS-TOTAL-CLIENTES
007110        IF WKS-POS-CLIENTE NOT = ZEROS
007120           MOVE 'N' TO WKS-TRANSACCION-OK
007130           MOVE MSG-CLIENTE-DUPLICADO TO ERR-TEXTO
007140        END-IF
007150     END-IF
007160*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
007170     IF WKS-TRANSACCION-ES-VALIDA
007180*--->        BUSCA SI EL CONTACTO YA EXISTE EN OTRA EMPRESA               
007190        PERFORM 425-BUSCA-CONTACTO THRU 425-BUSCA-CONTACTO-E
007200     END-IF
007210*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
007220     IF WKS-TRANSACCION-ES-VALIDA
007230*--->        AGREGA LA EMPRESA A TCL                                      
007240        PERFORM 426-GRABA-EMPRESA THRU 426-GRABA-EMPRESA-E
007250        ADD 1 TO WKS-TRANS-ACEPTADAS
007260        ADD 1 TO WKS-CLI-EMP-AGREGADOS
007270     ELSE
007280        ADD 1 TO WKS-TRANS-RECHAZADAS
007290*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
007300        WRITE ERR-LINEA-IMPRESION
007310     END-IF.
007320 420-ALTA-CLIENTE-FIRMA-E. EXIT.
007330
007340*------------------------------------------------------------------*
007350*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NUMERO DE      *
007360*    CLIENTE DE LA EMPRESA                                         *
007370*------------------------------------------------------------------*
007380 421-COMPARA-NUMCLI SECTION.                                      C-0271 
007390     IF TCL-NUMERO-CLIENTE(CIX) = TRA-AE-NUMERO-CLIENTE
007400        SET WKS-POS-CLIENTE TO CIX
007410     END-IF.
007420 421-COMPARA-NUMCLI-E. EXIT.
007430******************************************************************
007440*    4 2 5   -   B U S C A   C O N T A C T O   D U P L I C A D O  *
007450******************************************************************
007460 425-BUSCA-CONTACTO SECTION.
007470*--->  SI UN CONTACTO IDENTICO YA EXISTE EN OTRA EMPRESA, SE     *
007480*      REUTILIZA SU NOMBRE/TELEFONO TAL CUAL                     *
007490     MOVE ZEROS TO WKS-POS-CLIENTE
007500*--->     COMPARA EL CONTACTO EN UNA POSICION DE TCL                      
007510     PERFORM 425-COMPARA-CONTACTO THRU 425-COMPARA-CONTACTO-E
007520         VARYING CIX FROM 1 BY 1
007530             UNTIL CIX > WKS-TOTAL-CLIENTES.
007540 425-BUSCA-CONTACTO-E. EXIT.
007550
007560*------------------------------------------------------------------*
007570*    COMPARA EL CONTACTO DE LA TRANSACCION CONTRA LOS CONTACTOS    *
007580*    YA REGISTRADOS EN TCL                                         *
007590*------------------------------------------------------------------*
007600 425-COMPARA-CONTACTO SECTION.                                    C-0271 
007610     IF TCL-TIPO-CLIENTE(CIX) = 'F' AND
007620        TCL-CTC-NOMBRE(CIX)   = TRA-AE-CONTACTO-NOMBRE(1:27) AND    C-0276
007630        TCL-CTC-APELLIDO(CIX) = TRA-AE-CONTACTO-NOMBRE(28:27) AND   C-0276
007640        TCL-CTC-TELEFONO(CIX) = TRA-AE-CONTACTO-TELEFONO
007650        SET WKS-POS-CLIENTE TO CIX
007660     END-IF.
007670 425-COMPARA-CONTACTO-E. EXIT.
007680
007690*------------------------------------------------------------------*
007700*    AGREGA EL CLIENTE EMPRESA A LA TABLA TCL EN MEMORIA           *
007710*------------------------------------------------------------------*
007720 426-GRABA-EMPRESA SECTION.
007730     ADD 1 TO WKS-TOTAL-CLIENTES
007740     MOVE TRA-AE-NUMERO-CLIENTE  TO TCL-NUMERO-CLIENTE(WKS-TOTAL-CLIENTES)
007750     MOVE 'F'                    TO TCL-TIPO-CLIENTE(WKS-TOTAL-CLIENTES)
007760     MOVE TRA-AE-TELEFONO        TO TCL-TELEFONO(WKS-TOTAL-CLIENTES)
007770     MOVE TRA-AE-EMAIL           TO TCL-EMAIL(WKS-TOTAL-CLIENTES)
007780     MOVE TRA-AE-DIRECCION1      TO TCL-DIR-LINEA1(WKS-TOTAL-CLIENTES)
007790     MOVE TRA-AE-DIRECCION2      TO TCL-DIR-LINEA2(WKS-TOTAL-CLIENTES)
007800     MOVE TRA-AE-CODPOSTAL       TO TCL-DIR-CODPOSTAL(WKS-TOTAL-CLIENTES)
007810     MOVE TRA-AE-CIUDAD          TO TCL-DIR-CIUDAD(WKS-TOTAL-CLIENTES)
007820     MOVE SPACES                 TO TCL-PRIMER-NOMBRE(WKS-TOTAL-CLIENTES)
007830     MOVE SPACES                 TO TCL-APELLIDO(WKS-TOTAL-CLIENTES)
007840     MOVE ZEROS                  TO TCL-FECHA-NAC(WKS-TOTAL-CLIENTES)
007850     MOVE TRA-AE-NOMBRE-EMPRESA  TO TCL-NOMBRE-EMPRESA(WKS-TOTAL-CLIENTES)
007860     MOVE ZEROS
007870          TO TCL-CANTIDAD-CUENTAS(WKS-TOTAL-CLIENTES)
007880     IF WKS-POS-CLIENTE NOT = ZEROS
007890        MOVE TCL-CTC-NOMBRE(WKS-POS-CLIENTE)
007900             TO TCL-CTC-NOMBRE(WKS-TOTAL-CLIENTES)
007910        MOVE TCL-CTC-APELLIDO(WKS-POS-CLIENTE)
007920             TO TCL-CTC-APELLIDO(WKS-TOTAL-CLIENTES)
007930        MOVE TCL-CTC-TELEFONO(WKS-POS-CLIENTE)
007940             TO TCL-CTC-TELEFONO(WKS-TOTAL-CLIENTES)
007950     ELSE
007960        MOVE TRA-AE-CONTACTO-NOMBRE(1:27)                          C-0276
007970             TO TCL-CTC-NOMBRE(WKS-TOTAL-CLIENTES)
007980        MOVE TRA-AE-CONTACTO-NOMBRE(28:27)                          C-0276
007990             TO TCL-CTC-APELLIDO(WKS-TOTAL-CLIENTES)
008000        MOVE TRA-AE-CONTACTO-TELEFONO
008010             TO TCL-CTC-TELEFONO(WKS-TOTAL-CLIENTES)
008020     END-IF.
008030 426-GRABA-EMPRESA-E. EXIT.
008040******************************************************************
008050*         4 3 0   -   A L T A   D E   C U E N T A                *
008060******************************************************************
008070 430-ALTA-CUENTA SECTION.
008080     MOVE 'S' TO WKS-TRANSACCION-OK
008090     MOVE ZEROS TO WKS-POS-CLIENTE
008100*--->     COMPARA EL NUMERO DE CLIENTE DE LA CUENTA EN TCL                
008110     PERFORM 431-COMPARA-NUMCLI THRU 431-COMPARA-NUMCLI-E
008120         VARYING CIX FROM 1 BY 1
008130             UNTIL CIX > WKS-TOTAL-CLIENTES
008140     IF WKS-POS-CLIENTE = ZEROS
008150        MOVE 'N' TO WKS-TRANSACCION-OK
008160        MOVE MSG-CLIENTE-NO-EXISTE TO ERR-TEXTO
008170     END-IF
008180*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
008190     IF WKS-TRANSACCION-ES-VALIDA
008200*---> SE VALIDA EL IBAN INVOCANDO CT1B1V00 (FUNCION 'IB')         
008210        MOVE 'IB'                TO WKS-PARM-FUNCION              C-0274
008220        MOVE TRA-AC-IBAN         TO WKS-PARM-ENTRADA-1            C-0274
008230        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION                 C-0274
008240        IF NOT WKS-PARM-ES-VALIDO                                 C-0274
008250           MOVE 'N' TO WKS-TRANSACCION-OK                         C-0274
008260           MOVE WKS-PARM-MENSAJE TO ERR-TEXTO                     C-0274
008270        ELSE                                                      C-0274
008280*---> SE NORMALIZA EL IBAN A FORMATO COMPACTO ANTES DE GRABAR/COMP
008290           MOVE 'RI'             TO WKS-PARM-FUNCION              C-0274
008300           MOVE WKS-PARM-SALIDA-1 TO WKS-PARM-ENTRADA-1           C-0274
008310           CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
008320           MOVE WKS-PARM-SALIDA-1   TO TRA-AC-IBAN
008330        END-IF                                                    C-0274
008340     END-IF                                                       C-0274
008350*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
008360     IF WKS-TRANSACCION-ES-VALIDA
008370        MOVE ZEROS TO WKS-POS-CUENTA
008380*--->        COMPARA EL IBAN EN UNA POSICION DE TCT                       
008390        PERFORM 432-COMPARA-IBAN THRU 432-COMPARA-IBAN-E
008400            VARYING TIX FROM 1 BY 1
008410                UNTIL TIX > WKS-TOTAL-CUENTAS
008420        IF WKS-POS-CUENTA NOT = ZEROS
008430           MOVE 'N' TO WKS-TRANSACCION-OK
008440           MOVE MSG-CUENTA-DUPLICADA TO ERR-TEXTO
008450        END-IF
008460     END-IF
008470*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
008480     IF WKS-TRANSACCION-ES-VALIDA
008490        IF TCL-CANTIDAD-CUENTAS(WKS-POS-CLIENTE) >= 10
008500           MOVE 'N' TO WKS-TRANSACCION-OK
008510           MOVE MSG-LIMITE-CUENTAS TO ERR-TEXTO
008520        END-IF
008530     END-IF
008540*--->     SOLO CONTINUA SI LAS VALIDACIONES ANTERIORES FUERON EXITOSAS
008550     IF WKS-TRANSACCION-ES-VALIDA
008560        ADD 1 TO WKS-TOTAL-CUENTAS
008570        MOVE TRA-AC-IBAN            TO TCT-IBAN(WKS-TOTAL-CUENTAS)
008580        MOVE TRA-AC-NUMERO-CLIENTE
008590             TO TCT-NUMERO-CLIENTE(WKS-TOTAL-CUENTAS)
008600        MOVE TRA-AC-SALDO-INICIAL   TO TCT-SALDO(WKS-TOTAL-CUENTAS)
008610        ADD 1 TO TCL-CANTIDAD-CUENTAS(WKS-POS-CLIENTE)
008620        ADD TRA-AC-SALDO-INICIAL    TO WKS-TOTAL-SALDOS
008630        ADD 1 TO WKS-TRANS-ACEPTADAS
008640        ADD 1 TO WKS-CTA-AGREGADAS
008650     ELSE
008660        ADD 1 TO WKS-TRANS-RECHAZADAS
008670*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
008680        WRITE ERR-LINEA-IMPRESION
008690     END-IF.
008700 430-ALTA-CUENTA-E. EXIT.
008710
008720*------------------------------------------------------------------*
008730*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NUMERO DE      *
008740*    CLIENTE DE LA CUENTA                                          *
008750*------------------------------------------------------------------*
008760 431-COMPARA-NUMCLI SECTION.                                      C-0271 
008770     IF TCL-NUMERO-CLIENTE(CIX) = TRA-AC-NUMERO-CLIENTE
008780        SET WKS-POS-CLIENTE TO CIX
008790     END-IF.
008800 431-COMPARA-NUMCLI-E. EXIT.
008810
008820*------------------------------------------------------------------*
008830*    COMPARA UNA POSICION DE LA TABLA TCT CONTRA EL IBAN DE LA     *
008840*    CUENTA                                                        *
008850*------------------------------------------------------------------*
008860 432-COMPARA-IBAN SECTION.                                        C-0271 
008870     IF TCT-IBAN(TIX) = TRA-AC-IBAN
008880        SET WKS-POS-CUENTA TO TIX
008890     END-IF.
008900 432-COMPARA-IBAN-E. EXIT.
008910******************************************************************
008920*    4 4 0   -   C O N S U L T A   P O R   N U M E R O           *
008930******************************************************************
008940 440-CONSULTA-POR-NUMERO SECTION.
008950     MOVE ZEROS TO WKS-POS-CLIENTE
008960*--->     COMPARA EL NUMERO DE CLIENTE CONSULTADO EN TCL                  
008970     PERFORM 441-COMPARA-NUMCLI THRU 441-COMPARA-NUMCLI-E
008980         VARYING CIX FROM 1 BY 1
008990             UNTIL CIX > WKS-TOTAL-CLIENTES
009000     IF WKS-POS-CLIENTE = ZEROS
009010        ADD 1 TO WKS-TRANS-RECHAZADAS
009020        MOVE MSG-CLIENTE-NO-EXISTE TO ERR-TEXTO
009030*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
009040        WRITE ERR-LINEA-IMPRESION
009050     ELSE
009060        MOVE 'D' TO TRA-ESTILO
009070*--->        IMPRIME EL DETALLE DE UN CLIENTE                             
009080        PERFORM 700-IMPRIME-CLIENTE THRU 700-IMPRIME-CLIENTE-E
009090        ADD 1 TO WKS-TRANS-ACEPTADAS
009100     END-IF.
009110 440-CONSULTA-POR-NUMERO-E. EXIT.
009120
009130*------------------------------------------------------------------*
009140*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NUMERO DE      *
009150*    CLIENTE CONSULTADO                                            *
009160*------------------------------------------------------------------*
009170 441-COMPARA-NUMCLI SECTION.                                      C-0271 
009180     IF TCL-NUMERO-CLIENTE(CIX) = TRA-CN-NUMERO-CLIENTE
009190        SET WKS-POS-CLIENTE TO CIX
009200     END-IF.
009210 441-COMPARA-NUMCLI-E. EXIT.
009220******************************************************************
009230*    4 5 0   -   C O N S U L T A   P O R   N O M B R E           *
009240******************************************************************
009250 450-CONSULTA-POR-NOMBRE SECTION.
009260     MOVE ZEROS TO WKS-INDICE-AUX
009270*--->     COMPARA EL NOMBRE CONSULTADO EN TCL                             
009280     PERFORM 451-COMPARA-NOMBRE THRU 451-COMPARA-NOMBRE-E
009290         VARYING CIX FROM 1 BY 1
009300             UNTIL CIX > WKS-TOTAL-CLIENTES
009310     IF WKS-INDICE-AUX = ZEROS
009320        ADD 1 TO WKS-TRANS-RECHAZADAS
009330        MOVE MSG-CLIENTE-NO-ENCONTRADO TO ERR-TEXTO
009340*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
009350        WRITE ERR-LINEA-IMPRESION
009360     ELSE
009370        ADD 1 TO WKS-TRANS-ACEPTADAS
009380     END-IF.
009390 450-CONSULTA-POR-NOMBRE-E. EXIT.
009400
009410*------------------------------------------------------------------*
009420*    COMPARA UNA POSICION DE LA TABLA TCL CONTRA EL NOMBRE         *
009430*    CONSULTADO, SIN DISTINGUIR MAYUSCULAS/MINUSCULAS              *
009440*------------------------------------------------------------------*
009450 451-COMPARA-NOMBRE SECTION.                                      C-0271
009460     MOVE SPACES TO WKS-PARM-SALIDA-1
009470     IF TCL-ES-PARTICULAR(CIX)
009480        STRING TCL-PRIMER-NOMBRE(CIX) DELIMITED BY SPACE
009490               ' '                     DELIMITED BY SIZE
009500               TCL-APELLIDO(CIX)        DELIMITED BY SPACE
009510               INTO WKS-PARM-SALIDA-1
009520     ELSE
009530        MOVE TCL-NOMBRE-EMPRESA(CIX) TO WKS-PARM-SALIDA-1
009540     END-IF
009550*--------------------------------------------------------------*
009560*    LA CONSULTA POR NOMBRE NO DISTINGUE MAYUSCULAS/MINUSCULAS, *
009570*    SE CONVIERTEN AMBOS LADOS ANTES DE COMPARAR, IGUAL A COMO  *
009580*    201-COMPACTA-IBAN CONVIERTE EL IBAN EN CT1B1V00             *
009590*--------------------------------------------------------------*
009600     MOVE WKS-PARM-SALIDA-1          TO WKS-NOMBRE-TABLA-MAYUS   C-0276
009610     MOVE TRA-CM-NOMBRE-COMPLETO(1:40) TO WKS-NOMBRE-BUSCADO-MAYUS C-0276
009620     INSPECT WKS-NOMBRE-TABLA-MAYUS                              C-0276
009630             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              C-0276
009640                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              C-0276
009650     INSPECT WKS-NOMBRE-BUSCADO-MAYUS                            C-0276
009660             CONVERTING 'abcdefghijklmnopqrstuvwxyz'              C-0276
009670                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'              C-0276
009680     IF WKS-NOMBRE-TABLA-MAYUS = WKS-NOMBRE-BUSCADO-MAYUS         C-0276
009690        SET WKS-POS-CLIENTE TO CIX
009700        ADD 1 TO WKS-INDICE-AUX
009710*--->        IMPRIME EL DETALLE DE UN CLIENTE                             
009720        PERFORM 700-IMPRIME-CLIENTE THRU 700-IMPRIME-CLIENTE-E
009730     END-IF.
009740 451-COMPARA-NOMBRE-E. EXIT.
009750******************************************************************
009760*    4 6 0   -   C O N S U L T A   P O R   I B A N               *
009770******************************************************************
009780 460-CONSULTA-POR-IBAN SECTION.
009790*---> SE VALIDA EL IBAN INVOCANDO CT1B1V00 (FUNCION 'IB')         
009800     MOVE 'IB'               TO WKS-PARM-FUNCION                 C-0274
009810     MOVE TRA-CI-IBAN        TO WKS-PARM-ENTRADA-1               C-0274
009820     CALL 'CT1B1V00' USING WKS-PARM-VALIDACION                   C-0274
009830     IF NOT WKS-PARM-ES-VALIDO                                   C-0274
009840        ADD 1 TO WKS-TRANS-RECHAZADAS                            C-0274
009850        MOVE WKS-PARM-MENSAJE TO ERR-TEXTO                       C-0274
009860*--->        SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
009870        WRITE ERR-LINEA-IMPRESION                                C-0274
009880     ELSE                                                        C-0274
009890*---> SE NORMALIZA EL IBAN A FORMATO COMPACTO ANTES DE GRABAR/COMP
009900        MOVE 'RI'               TO WKS-PARM-FUNCION
009910        MOVE WKS-PARM-SALIDA-1  TO WKS-PARM-ENTRADA-1             C-0274
009920        CALL 'CT1B1V00' USING WKS-PARM-VALIDACION
009930        MOVE ZEROS TO WKS-POS-CUENTA
009940*--->        COMPARA EL IBAN CONSULTADO EN TCT                            
009950        PERFORM 461-COMPARA-IBAN THRU 461-COMPARA-IBAN-E
009960            VARYING TIX FROM 1 BY 1
009970                UNTIL TIX > WKS-TOTAL-CUENTAS
009980        IF WKS-POS-CUENTA = ZEROS
009990           ADD 1 TO WKS-TRANS-RECHAZADAS
010000           MOVE MSG-CUENTA-NO-ENCONTRADA TO ERR-TEXTO
010010*--->           SE RECHAZA LA TRANSACCION, SE IMPRIME EL RENGLON DE ERROR
010020           WRITE ERR-LINEA-IMPRESION
010030        ELSE
010040           MOVE 'D'                      TO TRA-ESTILO
010050*--->           IMPRIME EL DETALLE DE UNA CUENTA                          
010060           PERFORM 750-IMPRIME-CUENTA THRU 750-IMPRIME-CUENTA-E
010070           ADD 1 TO WKS-TRANS-ACEPTADAS
010080        END-IF                                                   C-0274
010090     END-IF.                                                     C-0274
010100 460-CONSULTA-POR-IBAN-E. EXIT.
010110
010120*------------------------------------------------------------------*
010130*    COMPARA UNA POSICION DE LA TABLA TCT CONTRA EL IBAN           *
010140*    CONSULTADO                                                    *
010150*------------------------------------------------------------------*
010160 461-COMPARA-IBAN SECTION.                                        C-0271 
010170     IF TCT-IBAN(TIX) = WKS-PARM-SALIDA-1
010180        SET WKS-POS-CUENTA TO TIX
010190     END-IF.
010200 461-COMPARA-IBAN-E. EXIT.
010210******************************************************************
010220*    6 9 5   -   E N C A B E Z A D O   D E L   L I S T A D O      *
010230*               ( N O M B R E   Y   B I C   D E L   B A N C O )   *
010240******************************************************************
010250 695-IMPRIME-ENCABEZADO SECTION.                                  C-0276
010260     MOVE SPACES TO RPT-TEXTO
010270     MOVE MSG-TIT-LISTADO TO RPT-TEXTO
010280     WRITE RPT-LINEA-IMPRESION
010290     ADD 1 TO WKS-CONTADOR-LINEAS-LISTADO                         C-0276
010300     MOVE SPACES TO RPT-TEXTO
010310     STRING BNC-NOMBRE DELIMITED BY SPACE
010320            '  BIC '              DELIMITED BY SIZE
010330            BNC-BIC               DELIMITED BY SPACE
010340            INTO RPT-TEXTO
010350     WRITE RPT-LINEA-IMPRESION
010360     ADD 1 TO WKS-CONTADOR-LINEAS-LISTADO.                        C-0276
010370 695-IMPRIME-ENCABEZADO-E. EXIT.
010380******************************************************************
010390*    4 7 0   -   L I S T A D O   D E   C L I E N T E S            *
010400*               ( D E S O R D E N A D O )                        *
010410******************************************************************
010420 470-LISTADO-CLI-DESORD SECTION.
010430*--->     IMPRIME EL ENCABEZADO DEL LISTADO CON EL BANCO                  
010440     PERFORM 695-IMPRIME-ENCABEZADO THRU 695-IMPRIME-ENCABEZADO-E C-0276
010450*--->     IMPRIME UN CLIENTE SIN ORDENAR                                  
010460     PERFORM 471-IMPRIME-UNO-DESORD THRU 471-IMPRIME-UNO-DESORD-E
010470         VARYING CIX FROM 1 BY 1
010480             UNTIL CIX > WKS-TOTAL-CLIENTES
010490     ADD 1 TO WKS-TRANS-ACEPTADAS.
010500 470-LISTADO-CLI-DESORD-E. EXIT.
010510
010520*------------------------------------------------------------------*
010530*    IMPRIME UN CLIENTE EN EL ORDEN EN QUE FUE CARGADO DE          *
010540*    CLIENTM                                                       *
010550*------------------------------------------------------------------*
010560 471-IMPRIME-UNO-DESORD SECTION.                                  C-0271 
010570     SET WKS-POS-CLIENTE TO CIX
010580*--->     IMPRIME EL DETALLE DE UN CLIENTE                                
010590     PERFORM 700-IMPRIME-CLIENTE THRU 700-IMPRIME-CLIENTE-E.
010600 471-IMPRIME-UNO-DESORD-E. EXIT.
010610******************************************************************
010620*    4 8 0   -   L I S T A D O   D E   C L I E N T E S            *
010630*               ( O R D E N A D O   P O R   N U M E R O )        *
010640******************************************************************
010650 480-LISTADO-CLI-ORD SECTION.
010660*--->     IMPRIME EL ENCABEZADO DEL LISTADO CON EL BANCO                  
010670     PERFORM 695-IMPRIME-ENCABEZADO THRU 695-IMPRIME-ENCABEZADO-E C-0276
010680*--->     ORDENA LOS CLIENTES POR NUMERO DE CLIENTE                       
010690     PERFORM 490-ORDENA-CLIENTES THRU 490-ORDENA-CLIENTES-E
010700*--->     IMPRIME UN CLIENTE ORDENADO                                     
010710     PERFORM 481-IMPRIME-UNO-ORD THRU 481-IMPRIME-UNO-ORD-E
010720         VARYING OIX FROM 1 BY 1
010730             UNTIL OIX > WKS-TOTAL-CLIENTES
010740     ADD 1 TO WKS-TRANS-ACEPTADAS.
010750 480-LISTADO-CLI-ORD-E. EXIT.
010760
010770*------------------------------------------------------------------*
010780*    IMPRIME UN CLIENTE SIGUIENDO EL ORDEN CONSTRUIDO POR          *
010790*    490-ORDENA-CLIENTES                                           *
010800*------------------------------------------------------------------*
010810 481-IMPRIME-UNO-ORD SECTION.                                     C-0271 
010820     MOVE WKS-ORDEN-ENTRADA(OIX) TO WKS-POS-CLIENTE
010830*--->     IMPRIME EL DETALLE DE UN CLIENTE                                
010840     PERFORM 700-IMPRIME-CLIENTE THRU 700-IMPRIME-CLIENTE-E.
010850 481-IMPRIME-UNO-ORD-E. EXIT.
010860******************************************************************
010870*    4 9 0   -   O R D E N A   C L I E N T E S   P O R           *
010880*               N U M E R O   ( I N S E R C I O N )              *
010890******************************************************************
010900 490-ORDENA-CLIENTES SECTION.
010910*--->     INICIALIZA EL VECTOR DE ORDEN                                   
010920     PERFORM 493-INICIALIZA-ORDEN THRU 493-INICIALIZA-ORDEN-E
010930         VARYING OIX FROM 1 BY 1
010940             UNTIL OIX > WKS-TOTAL-CLIENTES
010950*--->     INSERTA UNA POSICION EN EL VECTOR DE ORDEN                      
010960     PERFORM 491-INSERTA-ORDEN THRU 491-INSERTA-ORDEN-E
010970         VARYING WKS-INDICE-CLI FROM 2 BY 1
010980             UNTIL WKS-INDICE-CLI > WKS-TOTAL-CLIENTES.
010990 490-ORDENA-CLIENTES-E. EXIT.
011000
011010*------------------------------------------------------------------*
011020*    INICIALIZA EL VECTOR DE ORDEN WKS-TABLA-ORDEN ANTES DE LA     *
011030*    INSERCION                                                     *
011040*------------------------------------------------------------------*
011050 493-INICIALIZA-ORDEN SECTION.                                    C-0271 
011060     SET WKS-ORDEN-ENTRADA(OIX) TO OIX.
011070 493-INICIALIZA-ORDEN-E. EXIT.
011080
011090*------------------------------------------------------------------*
011100*    INSERTA UN CLIENTE EN EL VECTOR DE ORDEN, DESPLAZANDO LAS     *
011110*    POSICIONES SIGUIENTES                                         *
011120*------------------------------------------------------------------*
011130 491-INSERTA-ORDEN SECTION.
011140     SET OIX TO WKS-INDICE-CLI
011150     MOVE WKS-ORDEN-ENTRADA(OIX) TO WKS-AUX-ORDEN
011160*--->     ABRE ESPACIO EN EL VECTOR DE ORDEN                              
011170     PERFORM 492-DESPLAZA-ORDEN THRU 492-DESPLAZA-ORDEN-E
011180         UNTIL OIX = 1 OR
011190            TCL-NUMERO-CLIENTE(WKS-ORDEN-ENTRADA(OIX - 1))
011200               NOT > TCL-NUMERO-CLIENTE(WKS-AUX-ORDEN)
011210     MOVE WKS-AUX-ORDEN TO WKS-ORDEN-ENTRADA(OIX).
011220 491-INSERTA-ORDEN-E. EXIT.
011230
011240*------------------------------------------------------------------*
011250*    DESPLAZA UNA POSICION DEL VECTOR DE ORDEN PARA ABRIR          *
011260*    ESPACIO A LA INSERCION                                        *
011270*------------------------------------------------------------------*
011280 492-DESPLAZA-ORDEN SECTION.
011290     MOVE WKS-ORDEN-ENTRADA(OIX - 1) TO WKS-ORDEN-ENTRADA(OIX)
011300     SET OIX DOWN BY 1.
011310 492-DESPLAZA-ORDEN-E. EXIT.
011320******************************************************************
011330*    4 9 5   -   L I S T A D O   D E   C U E N T A S             *
011340******************************************************************
011350 495-LISTADO-CUENTAS SECTION.
011360*--->     IMPRIME EL ENCABEZADO DEL LISTADO CON EL BANCO                  
011370     PERFORM 695-IMPRIME-ENCABEZADO THRU 695-IMPRIME-ENCABEZADO-E C-0276
011380*--->     IMPRIME UNA CUENTA DEL LISTADO                                  
011390     PERFORM 496-IMPRIME-UNA-CUENTA THRU 496-IMPRIME-UNA-CUENTA-E
011400         VARYING TIX FROM 1 BY 1
011410             UNTIL TIX > WKS-TOTAL-CUENTAS
011420     ADD 1 TO WKS-TRANS-ACEPTADAS.
011430 495-LISTADO-CUENTAS-E. EXIT.
011440
011450*------------------------------------------------------------------*
011460*    IMPRIME UNA LINEA DEL LISTADO DE CUENTAS                      *
011470*------------------------------------------------------------------*
011480 496-IMPRIME-UNA-CUENTA SECTION.                                  C-0271 
011490     SET WKS-POS-CUENTA TO TIX
011500*--->     IMPRIME EL DETALLE DE UNA CUENTA                                
011510     PERFORM 750-IMPRIME-CUENTA THRU 750-IMPRIME-CUENTA-E.
011520 496-IMPRIME-UNA-CUENTA-E. EXIT.
011530******************************************************************
011540*    7 0 0   -   I M P R E S I O N   D E   U N   C L I E N T E   *
011550******************************************************************
011560 700-IMPRIME-CLIENTE SECTION.
011570     MOVE SPACES TO RPT-TEXTO
011580     MOVE SPACES TO WKS-PARM-SALIDA-1
011590*--->     ARMA EL NOMBRE A IMPRIMIR, SEGUN SEA PARTICULAR O EMPRESA
011600     IF TCL-ES-PARTICULAR(WKS-POS-CLIENTE)
011610        STRING TCL-PRIMER-NOMBRE(WKS-POS-CLIENTE) DELIMITED BY SPACE
011620               ' '                                 DELIMITED BY SIZE
011630               TCL-APELLIDO(WKS-POS-CLIENTE)        DELIMITED BY SPACE
011640               INTO WKS-PARM-SALIDA-1
011650     ELSE
011660        MOVE TCL-NOMBRE-EMPRESA(WKS-POS-CLIENTE) TO WKS-PARM-SALIDA-1
011670     END-IF
011680*--->     RENGLON 1: SE IMPRIME SIEMPRE, NUMERO DE CLIENTE Y NOMBRE
011690     STRING 'KUNDENNUMMER ' DELIMITED BY SIZE
011700            TCL-NUMERO-CLIENTE(WKS-POS-CLIENTE) DELIMITED BY SIZE
011710            ': '                                 DELIMITED BY SIZE
011720            WKS-PARM-SALIDA-1                    DELIMITED BY SIZE
011730            INTO RPT-TEXTO
011740     WRITE RPT-LINEA-IMPRESION
011750*--->     RENGLON 2: DIRECCION, SOLO PARA ESTILO NORMAL O DETALLADO
011760     IF TRA-NORMAL OR TRA-DETALLADO
011770        MOVE SPACES TO RPT-TEXTO
011780        STRING '   '                                DELIMITED BY SIZE
011790               TCL-DIR-LINEA1(WKS-POS-CLIENTE)       DELIMITED BY SPACE
011800               '  '                                   DELIMITED BY SIZE
011810               TCL-DIR-CODPOSTAL(WKS-POS-CLIENTE)    DELIMITED BY SIZE
011820               ' '                                    DELIMITED BY SIZE
011830               TCL-DIR-CIUDAD(WKS-POS-CLIENTE)        DELIMITED BY SPACE
011840               INTO RPT-TEXTO
011850        WRITE RPT-LINEA-IMPRESION
011860     END-IF
011870*--->     RENGLON 3 Y 4: TELEFONO/EMAIL Y NACIMIENTO O CONTACTO,
011880*--->     SOLO PARA ESTILO DETALLADO
011890     IF TRA-DETALLADO
011900        MOVE SPACES TO RPT-TEXTO
011910        STRING '   TEL '                             DELIMITED BY SIZE
011920               TCL-TELEFONO(WKS-POS-CLIENTE)         DELIMITED BY SPACE
011930               '  EMAIL '                              DELIMITED BY SIZE
011940               TCL-EMAIL(WKS-POS-CLIENTE)             DELIMITED BY SPACE
011950               INTO RPT-TEXTO
011960        WRITE RPT-LINEA-IMPRESION
011970        MOVE SPACES TO RPT-TEXTO
011980        IF TCL-ES-PARTICULAR(WKS-POS-CLIENTE)
011990           STRING '   NACIMIENTO '                  DELIMITED BY SIZE
012000                  TCL-FECHA-NAC(WKS-POS-CLIENTE)     DELIMITED BY SIZE
012010                  INTO RPT-TEXTO
012020        ELSE
012030           STRING '   CONTACTO '                     DELIMITED BY SIZE
012040                  TCL-CTC-NOMBRE(WKS-POS-CLIENTE)     DELIMITED BY SPACE
012050                  ' '                                  DELIMITED BY SIZE
012060                  TCL-CTC-APELLIDO(WKS-POS-CLIENTE)   DELIMITED BY SPACE
012070                  ' TEL '                              DELIMITED BY SIZE
012080                  TCL-CTC-TELEFONO(WKS-POS-CLIENTE)   DELIMITED BY SPACE
012090                  INTO RPT-TEXTO
012100        END-IF
012110        WRITE RPT-LINEA-IMPRESION
012120*--->        IMPRIME LAS CUENTAS DEL CLIENTE CONSULTADO                   
012130        PERFORM 705-IMPRIME-CUENTAS-CLI THRU 705-IMPRIME-CUENTAS-CLI-E
012140     END-IF.
012150 700-IMPRIME-CLIENTE-E. EXIT.
012160******************************************************************
012170*    7 0 5   -   C U E N T A S   D E   U N   C L I E N T E        *
012180*               ( D E N T R O   D E L   D E T A L L E )          *
012190******************************************************************
012200 705-IMPRIME-CUENTAS-CLI SECTION.
012210*--->     IMPRIME UNA CUENTA DEL CLIENTE                                  
012220     PERFORM 706-IMPRIME-CUENTA-CLI THRU 706-IMPRIME-CUENTA-CLI-E
012230         VARYING TIX FROM 1 BY 1
012240             UNTIL TIX > WKS-TOTAL-CUENTAS.
012250 705-IMPRIME-CUENTAS-CLI-E. EXIT.
012260
012270*------------------------------------------------------------------*
012280*    IMPRIME UNA CUENTA DEL CLIENTE DENTRO DEL DETALLE DE LA       *
012290*    CONSULTA                                                      *
012300*------------------------------------------------------------------*
012310 706-IMPRIME-CUENTA-CLI SECTION.                                  C-0271 
012320     IF TCT-NUMERO-CLIENTE(TIX) =
012330        TCL-NUMERO-CLIENTE(WKS-POS-CLIENTE)
012340        MOVE TCT-SALDO(TIX)  TO WKS-SALDO-EDITADO
012350        MOVE SPACES          TO RPT-TEXTO
012360        STRING '      CUENTA '                     DELIMITED BY SIZE
012370               TCT-IBAN(TIX)                       DELIMITED BY SPACE
012380               '  SALDO '                           DELIMITED BY SIZE
012390               WKS-SALDO-EDITADO                    DELIMITED BY SIZE
012400               INTO RPT-TEXTO
012410        WRITE RPT-LINEA-IMPRESION
012420     END-IF.
012430 706-IMPRIME-CUENTA-CLI-E. EXIT.
012440******************************************************************
012450*    7 5 0   -   I M P R E S I O N   D E   U N A   C U E N T A    *
012460******************************************************************
012470 750-IMPRIME-CUENTA SECTION.
012480     MOVE TCT-SALDO(WKS-POS-CUENTA) TO WKS-SALDO-EDITADO
012490     MOVE SPACES TO RPT-TEXTO
012500     STRING 'IBAN '                               DELIMITED BY SIZE
012510            TCT-IBAN(WKS-POS-CUENTA)               DELIMITED BY SPACE
012520            '  SALDO '                              DELIMITED BY SIZE
012530            WKS-SALDO-EDITADO                       DELIMITED BY SIZE
012540            INTO RPT-TEXTO
012550     WRITE RPT-LINEA-IMPRESION
012560     IF TRA-NORMAL OR TRA-DETALLADO
012570        MOVE ZEROS TO WKS-POS-CLIENTE
012580*--->        COMPARA EL TITULAR DE LA CUENTA                              
012590        PERFORM 751-COMPARA-TITULAR THRU 751-COMPARA-TITULAR-E
012600            VARYING CIX FROM 1 BY 1
012610                UNTIL CIX > WKS-TOTAL-CLIENTES
012620        IF WKS-POS-CLIENTE NOT = ZEROS
012630           MOVE SPACES TO RPT-TEXTO
012640           MOVE SPACES TO WKS-PARM-SALIDA-1
012650           IF TCL-ES-PARTICULAR(WKS-POS-CLIENTE)
012660              STRING TCL-PRIMER-NOMBRE(WKS-POS-CLIENTE)
012670                           DELIMITED BY SPACE
012680                     ' '   DELIMITED BY SIZE
012690                     TCL-APELLIDO(WKS-POS-CLIENTE)
012700                           DELIMITED BY SPACE
012710                     INTO WKS-PARM-SALIDA-1
012720           ELSE
012730              MOVE TCL-NOMBRE-EMPRESA(WKS-POS-CLIENTE)
012740                   TO WKS-PARM-SALIDA-1
012750           END-IF
012760           STRING '   TITULAR '                     DELIMITED BY SIZE
012770                  TCT-NUMERO-CLIENTE(WKS-POS-CUENTA) DELIMITED BY SIZE
012780                  ' '                                  DELIMITED BY SIZE
012790                  WKS-PARM-SALIDA-1                   DELIMITED BY SPACE
012800                  INTO RPT-TEXTO
012810           WRITE RPT-LINEA-IMPRESION
012820           IF TRA-DETALLADO
012830              MOVE SPACES TO RPT-TEXTO
012840              STRING '      DIR '                     DELIMITED BY SIZE
012850                     TCL-DIR-LINEA1(WKS-POS-CLIENTE)
012860                          DELIMITED BY SPACE
012870                     '  '  DELIMITED BY SIZE
012880                     TCL-DIR-CODPOSTAL(WKS-POS-CLIENTE)
012890                          DELIMITED BY SIZE
012900                     ' '   DELIMITED BY SIZE
012910                     TCL-DIR-CIUDAD(WKS-POS-CLIENTE)
012920                          DELIMITED BY SPACE
012930                     INTO RPT-TEXTO
012940              WRITE RPT-LINEA-IMPRESION
012950           END-IF
012960        END-IF
012970     END-IF.
012980 750-IMPRIME-CUENTA-E. EXIT.
012990
013000*------------------------------------------------------------------*
013010*    COMPARA EL NUMERO DE CLIENTE DE UNA CUENTA CONTRA EL          *
013020*    TITULAR CONSULTADO                                            *
013030*------------------------------------------------------------------*
013040 751-COMPARA-TITULAR SECTION.                                     C-0271 
013050     IF TCL-NUMERO-CLIENTE(CIX) =
013060        TCT-NUMERO-CLIENTE(WKS-POS-CUENTA)
013070        SET WKS-POS-CLIENTE TO CIX
013080     END-IF.
013090 751-COMPARA-TITULAR-E. EXIT.
013100******************************************************************
013110*    9 0 0   -   R E G R A B A   M A E S T R O S                 *
013120******************************************************************
013130 900-REGRABA-MAESTROS SECTION.
013140*--->     REGRABA UN CLIENTE A CLIENTM                                    
013150     PERFORM 901-REGRABA-CLIENTE THRU 901-REGRABA-CLIENTE-E
013160         VARYING CIX FROM 1 BY 1
013170             UNTIL CIX > WKS-TOTAL-CLIENTES
013180*--->     REGRABA UNA CUENTA A CUENTAM                                    
013190     PERFORM 902-REGRABA-CUENTA THRU 902-REGRABA-CUENTA-E
013200         VARYING TIX FROM 1 BY 1
013210             UNTIL TIX > WKS-TOTAL-CUENTAS.
013220 900-REGRABA-MAESTROS-E. EXIT.
013230
013240*------------------------------------------------------------------*
013250*    REGRABA UN CLIENTE DE LA TABLA TCL AL MAESTRO CLIENTM AL      *
013260*    CIERRE DEL PROCESO                                            *
013270*------------------------------------------------------------------*
013280 901-REGRABA-CLIENTE SECTION.                                     C-0271 
013290     MOVE TCL-REGISTRO-CLIENTE(CIX)
013300         TO CLS-REGISTRO-CLIENTE
013310     WRITE CLS-REGISTRO-CLIENTE.
013320 901-REGRABA-CLIENTE-E. EXIT.
013330
013340*------------------------------------------------------------------*
013350*    REGRABA UNA CUENTA DE LA TABLA TCT AL MAESTRO CUENTAM AL      *
013360*    CIERRE DEL PROCESO                                            *
013370*------------------------------------------------------------------*
013380 902-REGRABA-CUENTA SECTION.                                      C-0271 
013390     MOVE TCT-REGISTRO-CUENTA(TIX)
013400         TO CAS-REGISTRO-CUENTA
013410     WRITE CAS-REGISTRO-CUENTA.
013420 902-REGRABA-CUENTA-E. EXIT.
013430******************************************************************
013440*    9 1 0   -   R E S U M E N   D E   T O T A L E S              *
013450******************************************************************
013460 910-IMPRIME-TOTALES SECTION.
013470*--->     ENCABEZADO DEL RESUMEN DE TOTALES
013480     MOVE SPACES TO RPT-TEXTO
013490     MOVE MSG-TIT-TOTALES TO RPT-TEXTO
013500     WRITE RPT-LINEA-IMPRESION
013510*--->     CUADRE DE TRANSACCIONES: LEIDAS = ACEPTADAS + RECHAZADAS
013520     MOVE SPACES TO RPT-TEXTO
013530     STRING 'TRANSACCIONES LEIDAS     ' DELIMITED BY SIZE
013540            WKS-TRANS-LEIDAS            DELIMITED BY SIZE
013550            INTO RPT-TEXTO
013560     WRITE RPT-LINEA-IMPRESION
013570     MOVE SPACES TO RPT-TEXTO
013580     STRING 'TRANSACCIONES ACEPTADAS  ' DELIMITED BY SIZE
013590            WKS-TRANS-ACEPTADAS         DELIMITED BY SIZE
013600            INTO RPT-TEXTO
013610     WRITE RPT-LINEA-IMPRESION
013620     MOVE SPACES TO RPT-TEXTO
013630     STRING 'TRANSACCIONES RECHAZADAS ' DELIMITED BY SIZE
013640            WKS-TRANS-RECHAZADAS        DELIMITED BY SIZE
013650            INTO RPT-TEXTO
013660     WRITE RPT-LINEA-IMPRESION
013670*--->     DESGLOSE DE LAS ALTAS ACEPTADAS POR TIPO DE TRANSACCION
013680     MOVE SPACES TO RPT-TEXTO
013690     STRING 'CLIENTES PARTICULARES AGREGADOS ' DELIMITED BY SIZE
013700            WKS-CLI-PRIV-AGREGADOS              DELIMITED BY SIZE
013710            INTO RPT-TEXTO
013720     WRITE RPT-LINEA-IMPRESION
013730     MOVE SPACES TO RPT-TEXTO
013740     STRING 'CLIENTES EMPRESA AGREGADOS      ' DELIMITED BY SIZE
013750            WKS-CLI-EMP-AGREGADOS               DELIMITED BY SIZE
013760            INTO RPT-TEXTO
013770     WRITE RPT-LINEA-IMPRESION
013780     MOVE SPACES TO RPT-TEXTO
013790     STRING 'CUENTAS AGREGADAS        ' DELIMITED BY SIZE
013800            WKS-CTA-AGREGADAS           DELIMITED BY SIZE
013810            INTO RPT-TEXTO
013820     WRITE RPT-LINEA-IMPRESION
013830*--->     EXISTENCIA FINAL DE CLIENTES Y CUENTAS EN LOS MAESTROS
013840     MOVE SPACES TO RPT-TEXTO
013850     STRING 'TOTAL DE CLIENTES        ' DELIMITED BY SIZE
013860            WKS-TOTAL-CLIENTES          DELIMITED BY SIZE
013870            INTO RPT-TEXTO
013880     WRITE RPT-LINEA-IMPRESION
013890     MOVE SPACES TO RPT-TEXTO
013900     STRING 'TOTAL DE CUENTAS         ' DELIMITED BY SIZE
013910            WKS-TOTAL-CUENTAS           DELIMITED BY SIZE
013920            INTO RPT-TEXTO
013930     WRITE RPT-LINEA-IMPRESION
013940*--->     SUMA DE CONTROL DE SALDOS, SE ACUMULA EN 211-ACUMULA-CUENTA
013950     MOVE WKS-TOTAL-SALDOS TO WKS-SALDO-EDITADO
013960     MOVE SPACES TO RPT-TEXTO
013970     STRING 'SUMA DE TODOS LOS SALDOS ' DELIMITED BY SIZE
013980            WKS-SALDO-EDITADO           DELIMITED BY SIZE
013990            INTO RPT-TEXTO
014000     WRITE RPT-LINEA-IMPRESION.
014010 910-IMPRIME-TOTALES-E. EXIT.
014020******************************************************************
014030*    9 9 9   -   C I E R R E   D E   A R C H I V O S              *
014040******************************************************************
014050 999-CIERRA-ARCHIVOS SECTION.
014060     CLOSE CLIENTM
014070     CLOSE CLIENTS
014080     CLOSE CUENTAM
014090     CLOSE CUENTAS
014100     CLOSE TRANSAC
014110     CLOSE LISTADO
014120     CLOSE ERRORES.
014130 999-CIERRA-ARCHIVOS-E. EXIT.
