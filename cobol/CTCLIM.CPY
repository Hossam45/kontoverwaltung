000100******************************************************************
000200*              C O P Y   C T C L I M  -  M A E S T R O           *
000300*              D E   C L I E N T E S  ( C L I E N T M )          *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTCLIM                                           *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE CLIENTE, UN REGISTRO POR   *
000800*             : CLIENTE (PARTICULAR O EMPRESA), CLAVE POR         *
000900*             : NUMERO DE CLIENTE (CLI-NUMERO-CLIENTE)            *
001000* ARCHIVOS    : CLIENTM (ENTRADA), CLIENTS (SALIDA)               *
001100******************************************************************
001200*  1990-02-12 EEDR  #C-0031  PRIMERA VERSION DEL LAYOUT           *
001300*  1994-07-05 PEDR  #C-0118  SE AMPLIA CLI-TELEFONO A X(20) PARA  *
001400*                            ADMITIR FORMATO INTERNACIONAL        *
001500*  1999-01-11 EEDR  #C-0204  AJUSTE Y2K - VALIDADO CLI-FECHA-NAC  *
001600*                            EN FORMATO AAAAMMDD DE 4 DIGITOS     *
001700*             ANIO, SIN CAMBIO DE LAYOUT                          *
001800*  2004-09-30 JMRD  #C-0266  SE AGREGA CLI-CANTIDAD-CUENTAS       *
001900******************************************************************
002000 01  CLI-REGISTRO-CLIENTE.
002100*--------------------------------------------------------------*
002200*    LLAVE PRIMARIA DEL MAESTRO                                 *
002300*--------------------------------------------------------------*
002400     05  CLI-NUMERO-CLIENTE        PIC X(10).
002500     05  CLI-TIPO-CLIENTE          PIC X(01).
002600         88  CLI-ES-PARTICULAR              VALUE 'P'.
002700         88  CLI-ES-EMPRESA                 VALUE 'F'.
002800*--------------------------------------------------------------*
002900*    DATOS DE CONTACTO, COMUNES A PARTICULAR Y EMPRESA          *
003000*--------------------------------------------------------------*
003100     05  CLI-TELEFONO              PIC X(20).
003200     05  CLI-EMAIL                 PIC X(40).
003300*--------------------------------------------------------------*
003400*    DIRECCION DEL CLIENTE                                      *
003500*--------------------------------------------------------------*
003600     05  CLI-DIRECCION.
003700         10  CLI-DIR-LINEA1        PIC X(40).
003800         10  CLI-DIR-LINEA2        PIC X(40).
003900         10  CLI-DIR-CODPOSTAL     PIC 9(05).
004000         10  CLI-DIR-CIUDAD        PIC X(30).
004100*--------------------------------------------------------------*
004200*    DATOS EXCLUSIVOS DE CLIENTE PARTICULAR (CLI-TIPO = 'P')    *
004300*    EN EMPRESA VIAJAN EN BLANCO/CEROS                          *
004400*--------------------------------------------------------------*
004500     05  CLI-DATOS-PARTICULAR.
004600         10  CLI-PRIMER-NOMBRE     PIC X(30).
004700         10  CLI-APELLIDO          PIC X(30).
004800         10  CLI-FECHA-NAC         PIC 9(08).
004900*--------------------------------------------------------------*
005000*    DATOS EXCLUSIVOS DE CLIENTE EMPRESA (CLI-TIPO = 'F')       *
005100*    EN PARTICULAR VIAJAN EN BLANCO                             *
005200*--------------------------------------------------------------*
005300     05  CLI-DATOS-EMPRESA.
005400         10  CLI-NOMBRE-EMPRESA    PIC X(40).
005500         10  CLI-CONTACTO.
005600             15  CLI-CTC-NOMBRE    PIC X(30).
005700             15  CLI-CTC-APELLIDO  PIC X(30).
005800             15  CLI-CTC-TELEFONO  PIC X(20).
005900*--------------------------------------------------------------*
006000*    CONTROL DE CUENTAS PROPIEDAD DEL CLIENTE (MAXIMO 10)       *
006100*--------------------------------------------------------------*
006200     05  CLI-CANTIDAD-CUENTAS      PIC 9(02).
006300*--------------------------------------------------------------*
006400*    RELLENO RESERVADO PARA CRECIMIENTO FUTURO DEL LAYOUT       *
006500*--------------------------------------------------------------*
006600     05  FILLER                    PIC X(10).
