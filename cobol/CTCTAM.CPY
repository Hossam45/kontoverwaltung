000100******************************************************************
000200*              C O P Y   C T C T A M  -  M A E S T R O           *
000300*              D E   C U E N T A S   ( C U E N T A M )           *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTCTAM                                           *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE CUENTA, UN REGISTRO POR    *
000800*             : CUENTA, CLAVE POR IBAN (CTA-IBAN), UBICADA EN     *
000900*             : CLIENTM/CLIENTS POR CTA-NUMERO-CLIENTE            *
001000* ARCHIVOS    : CUENTAM (ENTRADA), CUENTAS (SALIDA)               *
001100******************************************************************
001200*  1990-02-12 EEDR  #C-0031  PRIMERA VERSION DEL LAYOUT           *
001300*  1998-11-03 EEDR  #C-0199  AJUSTE Y2K - CTA-IBAN SE ALMACENA EN *
001400*                            FORMATO DIN 5008 CON ESPACIOS        *
001410*  2006-02-10 JMRD  #C-0276  SE QUITA EL FILLER DE CRECIMIENTO,   *
001420*                            EL REGISTRO DEBE QUEDAR EN 52        *
001430*                            POSICIONES EXACTAS (27+10+15)        *
001500******************************************************************
001600 01  CTA-REGISTRO-CUENTA.
001700*--------------------------------------------------------------*
001800*    LLAVE PRIMARIA: IBAN EN FORMATO DIN 5008, 4 BLOQUES DE 4   *
001900*    Y UN BLOQUE DE 2, SEPARADOS POR UN ESPACIO                 *
002000*--------------------------------------------------------------*
002100     05  CTA-IBAN                  PIC X(27).
002200*--------------------------------------------------------------*
002300*    LLAVE FORANEA HACIA CLI-NUMERO-CLIENTE EN CLIENTM          *
002400*--------------------------------------------------------------*
002500     05  CTA-NUMERO-CLIENTE        PIC X(10).
002600*--------------------------------------------------------------*
002700*    SALDO DE LA CUENTA EN MONEDA LOCAL, 2 DECIMALES, PUEDE SER *
002800*    NEGATIVO                                                   *
002900*--------------------------------------------------------------*
003000     05  CTA-SALDO                 PIC S9(13)V99.
003100*--------------------------------------------------------------*
003200*    SIN FILLER: 27+10+15 = 52, EL REGISTRO COMPLETO, NO HAY    *
003300*    ESPACIO DE SOBRA PARA CRECIMIENTO FUTURO                   *
003400*--------------------------------------------------------------*
