000100******************************************************************
000200*              C O P Y   C T T R A N  -  A R C H I V O           *
000300*              D E   T R A N S A C C I O N E S                  *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTTRAN                                           *
000700* DESCRIPCION : LAYOUT DEL REGISTRO DE TRANSACCION. TRA-DATOS SE  *
000800*             : REDEFINE SEGUN TRA-CODIGO, LOS DATOS LLEGAN SIN   *
000900*             : NORMALIZAR (TAL COMO LOS TECLEARIA EL USUARIO)    *
001000* ARCHIVOS    : TRANSAC (ENTRADA)                                 *
001100******************************************************************
001200*  1990-03-02 EEDR  #C-0033  PRIMERA VERSION DEL LAYOUT           *
001300*  1995-06-19 PEDR  #C-0142  SE AGREGA TRA-AP-CONFIRMA-DUP PARA   *
001400*                            LA ALTA DE CLIENTE PARTICULAR        *
001500*  2001-02-08 JMRD  #C-0241  SE AGREGA EL GRUPO DE ALTA DE CUENTA *
001510*  2006-02-10 JMRD  #C-0276  SE REDUCE TRA-DATOS DE 320 A 300      *
001520*                            POSICIONES (27+10+15+2+1 DEL LAYOUT  *
001530*                            DE CUENTAS Y TRANSACCION NO DEBEN    *
001540*                            CRECER MAS ALLA DEL MAESTRO); SE     *
001550*                            REBALANCEAN LOS FILLER DE LOS SEIS   *
001560*                            REDEFINES Y SE ACORTA TRA-AE-        *
001570*                            CONTACTO-NOMBRE DE 61 A 54            *
001600******************************************************************
001700 01  TRA-REGISTRO-TRANSACCION.
001800*--------------------------------------------------------------*
001900*    CODIGO DE OPERACION                                        *
002000*--------------------------------------------------------------*
002100     05  TRA-CODIGO                PIC 9(02).
002200         88  TRA-ALTA-PARTICULAR            VALUE 01.
002300         88  TRA-ALTA-EMPRESA               VALUE 02.
002400         88  TRA-ALTA-CUENTA                VALUE 03.
002500         88  TRA-CONSULTA-NUMERO            VALUE 04.
002600         88  TRA-CONSULTA-NOMBRE            VALUE 05.
002700         88  TRA-CONSULTA-IBAN              VALUE 06.
002800         88  TRA-LISTA-CLI-DESORD           VALUE 07.
002900         88  TRA-LISTA-CLI-ORD              VALUE 08.
003000         88  TRA-LISTA-CUENTAS              VALUE 09.
003100*--------------------------------------------------------------*
003200*    ESTILO DE IMPRESION PARA CONSULTAS Y LISTADOS               *
003300*--------------------------------------------------------------*
003400     05  TRA-ESTILO                PIC X(01).
003500         88  TRA-COMPACTO                   VALUE 'C'.
003600         88  TRA-NORMAL                     VALUE 'N'.
003700         88  TRA-DETALLADO                  VALUE 'D'.
003800*--------------------------------------------------------------*
003900*    AREA DE DATOS, REDEFINIDA SEGUN TRA-CODIGO                 *
004000*--------------------------------------------------------------*
004100     05  TRA-DATOS                 PIC X(300).                C-0276
004200*--------------------------------------------------------------*
004300*    REDEFINE 1 - ALTA DE CLIENTE PARTICULAR (TRA-CODIGO = 01)  *
004400*--------------------------------------------------------------*
004500     05  TRA-ALTA-PARTICULAR-R REDEFINES TRA-DATOS.
004600         10  TRA-AP-NUMERO-CLIENTE PIC X(10).
004700         10  TRA-AP-NOMBRE-COMPLETO PIC X(61).
004800         10  TRA-AP-TELEFONO       PIC X(20).
004900         10  TRA-AP-EMAIL          PIC X(40).
005000         10  TRA-AP-DIRECCION1     PIC X(40).
005100         10  TRA-AP-DIRECCION2     PIC X(40).
005200         10  TRA-AP-CODPOSTAL      PIC X(05).
005300         10  TRA-AP-CIUDAD         PIC X(30).
005400         10  TRA-AP-FECHA-NAC      PIC X(10).
005500         10  TRA-AP-CONFIRMA-DUP   PIC X(01).
005600             88  TRA-AP-RECHAZA-DUP        VALUE 'S'.
005700         10  FILLER                PIC X(43).                 C-0276
005800*--------------------------------------------------------------*
005900*    REDEFINE 2 - ALTA DE CLIENTE EMPRESA (TRA-CODIGO = 02)     *
006000*--------------------------------------------------------------*
006100     05  TRA-ALTA-EMPRESA-R REDEFINES TRA-DATOS.
006200         10  TRA-AE-NUMERO-CLIENTE PIC X(10).
006300         10  TRA-AE-NOMBRE-EMPRESA PIC X(40).
006400         10  TRA-AE-TELEFONO       PIC X(20).
006500         10  TRA-AE-EMAIL          PIC X(40).
006600         10  TRA-AE-DIRECCION1     PIC X(40).
006700         10  TRA-AE-DIRECCION2     PIC X(40).
006800         10  TRA-AE-CODPOSTAL      PIC X(05).
006900         10  TRA-AE-CIUDAD         PIC X(30).
007000         10  TRA-AE-CONTACTO-NOMBRE
007100                                   PIC X(54).                 C-0276
007200         10  TRA-AE-CONTACTO-TELEFONO
007300                                   PIC X(20).
007400         10  FILLER                PIC X(01).                 C-0276
007500*--------------------------------------------------------------*
007600*    REDEFINE 3 - ALTA DE CUENTA (TRA-CODIGO = 03)              *
007700*--------------------------------------------------------------*
007800     05  TRA-ALTA-CUENTA-R REDEFINES TRA-DATOS.
007900         10  TRA-AC-NUMERO-CLIENTE PIC X(10).
008000         10  TRA-AC-IBAN           PIC X(29).
008100         10  TRA-AC-SALDO-INICIAL  PIC S9(13)V99.
008200         10  FILLER                PIC X(246).                C-0276
008300*--------------------------------------------------------------*
008400*    REDEFINE 4 - CONSULTA POR NUMERO DE CLIENTE (CODIGO = 04)  *
008500*--------------------------------------------------------------*
008600     05  TRA-CONSULTA-NUMERO-R REDEFINES TRA-DATOS.
008700         10  TRA-CN-NUMERO-CLIENTE PIC X(10).
008800         10  FILLER                PIC X(290).                C-0276
008900*--------------------------------------------------------------*
009000*    REDEFINE 5 - CONSULTA POR NOMBRE (TRA-CODIGO = 05)         *
009100*--------------------------------------------------------------*
009200     05  TRA-CONSULTA-NOMBRE-R REDEFINES TRA-DATOS.
009300         10  TRA-CM-NOMBRE-COMPLETO PIC X(71).
009400         10  FILLER                PIC X(229).                C-0276
009500*--------------------------------------------------------------*
009600*    REDEFINE 6 - CONSULTA POR IBAN (TRA-CODIGO = 06)           *
009700*--------------------------------------------------------------*
009800     05  TRA-CONSULTA-IBAN-R REDEFINES TRA-DATOS.
009900         10  TRA-CI-IBAN           PIC X(29).
010000         10  FILLER                PIC X(271).                C-0276
