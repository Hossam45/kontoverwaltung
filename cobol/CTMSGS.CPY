000100******************************************************************
000200*              C O P Y   C T M S G S  -  M E N S A J E S         *
000300*              F I J O S   D E L   M O T O R   D E   R E G L A S *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTMSGS                                           *
000700* DESCRIPCION : TEXTOS FIJOS DE RECHAZO Y DE ENCABEZADO, UNA SOLA *
000800*             : COPIA PARA QUE EL LISTADO Y EL DE ERRORES USEN    *
000900*             : SIEMPRE LA MISMA REDACCION                       *
001000******************************************************************
001100*  1990-03-02 EEDR  #C-0033  PRIMERA VERSION                     *
001200*  1996-08-14 PEDR  #C-0161  SE AGREGAN MENSAJES DE LA ALTA DE    *
001300*                            CUENTA (LIMITE 10, IBAN DUPLICADO)   *
001400******************************************************************
001500 01  MSG-RECHAZOS.
001600     05  MSG-IBAN-INVALIDO         PIC X(40) VALUE
001700         'IBAN INVALIDO'.
001800     05  MSG-NUMCLI-INVALIDO       PIC X(40) VALUE
001900         'NUMERO DE CLIENTE INVALIDO'.
002000     05  MSG-CODPOSTAL-INVALIDO    PIC X(40) VALUE
002100         'CODIGO POSTAL INVALIDO'.
002200     05  MSG-CIUDAD-INVALIDA       PIC X(40) VALUE
002300         'CIUDAD INVALIDA'.
002400     05  MSG-DIRECCION-INVALIDA    PIC X(40) VALUE
002500         'DIRECCION INVALIDA'.
002600     05  MSG-EMAIL-INVALIDO        PIC X(40) VALUE
002700         'CORREO ELECTRONICO INVALIDO'.
002800     05  MSG-TELEFONO-INVALIDO     PIC X(40) VALUE
002900         'NUMERO DE TELEFONO INVALIDO'.
003000     05  MSG-FECHA-NAC-INVALIDA    PIC X(40) VALUE
003100         'FECHA DE NACIMIENTO INVALIDA'.
003200     05  MSG-NOMBRE-INVALIDO       PIC X(40) VALUE
003300         'NOMBRE DE PERSONA INVALIDO'.
003400     05  MSG-CONTACTO-INVALIDO     PIC X(40) VALUE
003500         'NOMBRE DE CONTACTO INVALIDO'.
003600     05  MSG-EMPRESA-INVALIDA      PIC X(40) VALUE
003700         'NOMBRE DE EMPRESA INVALIDO'.
003800     05  MSG-CLIENTE-DUPLICADO     PIC X(40) VALUE
003900         'NUMERO DE CLIENTE YA EXISTE'.
004000     05  MSG-NOMBRE-DUPLICADO      PIC X(40) VALUE
004100         'NOMBRE DUPLICADO'.
004200     05  MSG-CLIENTE-NO-EXISTE     PIC X(40) VALUE
004300         'NO HAY CLIENTE CON ESE NUMERO'.
004400     05  MSG-CUENTA-DUPLICADA      PIC X(40) VALUE
004500         'LA CUENTA YA EXISTE'.
004600     05  MSG-LIMITE-CUENTAS        PIC X(40) VALUE
004700         'LIMITE DE 10 CUENTAS ALCANZADO'.
004800     05  MSG-CLIENTE-NO-ENCONTRADO PIC X(40) VALUE
004900         'NO HAY CLIENTE CON ESE NOMBRE'.
005000     05  MSG-CUENTA-NO-ENCONTRADA  PIC X(40) VALUE
005100         'CUENTA NO ENCONTRADA'.
005200     05  MSG-CODIGO-INVALIDO       PIC X(40) VALUE
005300         'CODIGO DE TRANSACCION INVALIDO'.
005301     05  FILLER                    PIC X(04).               C-0271
005400 01  MSG-ENCABEZADOS.
005500     05  MSG-TIT-LISTADO           PIC X(40) VALUE
005600         'LISTADO DE CLIENTES Y CUENTAS'.
005700     05  MSG-TIT-ERRORES          PIC X(40) VALUE
005800         'LISTADO DE TRANSACCIONES RECHAZADAS'.
005900     05  MSG-TIT-TOTALES          PIC X(40) VALUE
006000         'RESUMEN DE TOTALES DE CONTROL'.
006001     05  FILLER                    PIC X(04).               C-0271
