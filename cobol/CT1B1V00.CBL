000010******************************************************************
000020* FECHA       : 1987-04-02                                       *
000030* PROGRAMADOR : E. RAMIREZ (EEDR)                                *
000040* APLICACION  : CUENTAS Y CLIENTES                               *
000050* PROGRAMA    : CT1B1V00                                         *
000060* TIPO        : SUBPROGRAMA (CALL)                               *
000070* DESCRIPCION : MOTOR DE VALIDACION Y NORMALIZACION DE CAMPOS DE  *
000080*             : CLIENTE Y CUENTA. RECIBE UN CODIGO DE FUNCION Y   *
000090*             : EL DATO SIN NORMALIZAR, REGRESA EL DATO           *
000100*             : NORMALIZADO O EL MOTIVO DE RECHAZO                *
000110* ARCHIVOS    : NO APLICA (SUBPROGRAMA SIN E/S)                   *
000120* PROGRAMA(S) : INVOCADO POR CT1B1C01                             *
000130* INSTALADO   : 1987-06-01                                        *
000140* BPM/RATIONAL: C-0034                                            *
000150******************************************************************
000160*                 B I T A C O R A   D E   C A M B I O S          *
000170******************************************************************
000180*  1987-04-02 EEDR  #C-0034  PRIMERA VERSION - VALIDA IBAN,       *
000190*                            TELEFONO, CODIGO POSTAL Y CIUDAD     *
000200*  1988-01-14 EEDR  #C-0041  SE AGREGA VALIDACION DE NOMBRE DE    *
000210*                            PERSONA Y SEPARACION NOMBRE/APELLIDO *
000220*  1989-09-20 PEDR  #C-0058  SE AGREGA VALIDACION DE DIRECCION Y  *
000230*                            CORREO ELECTRONICO                   *
000240*  1991-03-11 PEDR  #C-0077  SE AGREGA VALIDACION DE FECHA DE     *
000250*                            NACIMIENTO Y SU NORMALIZACION        *
000260*  1992-10-02 EEDR  #C-0089  SE AGREGA NORMALIZACION DE TELEFONO  *
000270*                            NACIONAL E INTERNACIONAL             *
000280*  1993-05-17 PEDR  #C-0095  SE AGREGA GENERACION DE NUMERO DE    *
000290*                            CLIENTE NUEVO                        *
000300*  1994-11-29 EEDR  #C-0121  SE AGREGA VALIDACION DE NOMBRE DE    *
000310*                            EMPRESA Y DE CONTACTO                *
000320*  1996-02-08 PEDR  #C-0149  CORRECCION: LA NORMALIZACION DE IBAN *
000330*                            NO RESPETABA MAYUSCULAS EN EL BBAN   *
000340*  1998-12-03 EEDR  #C-0201  AJUSTE Y2K - WKS-FECHA-NAC-9 SE      *
000350*                            VALIDA CON ANIO DE 4 DIGITOS, SIN    *
000360*                            VENTANA DE SIGLO                     *
000370*  1999-01-22 EEDR  #C-0205  Y2K: REVISADAS TODAS LAS COMPARACIO- *
000380*                            NES DE FECHA, NINGUNA USABA ANIO AA  *
000390*  2003-07-16 JMRD  #C-0257  SE AGREGA LA CLASE CLASE-LETRAS PARA *
000400*                            ADMITIR LA ENIE EN NOMBRES           *
000410*  2005-03-14 JMRD  #C-0271  SE DESDOBLAN LOS RECORRIDOS DE       *
000420*                            CARACTERES EN PARRAFOS APARTE PARA   *
000430*                            ESTANDARIZAR CON EL RESTO DEL        *
000440*                            APLICATIVO                          *
000450*  2005-11-03 JMRD  #C-0275  CORRECCION: LA VALIDACION DE NOMBRE  *
000460*                            DE PERSONA (281) SOLO REVISABA LA    *
000470*                            LONGITUD DE CADA PALABRA Y NO SUS    *
000480*                            CARACTERES; SE AGREGA LA MISMA       *
000490*                            REVISION DE CLASE-LETRAS QUE YA SE   *
000500*                            USA EN LA VALIDACION DE DIRECCION    *
000510*  2006-02-10 JMRD  #C-0276  SE AGREGA WKS-LLAMADAS-ATENDIDAS     *
000520*                            (NIVEL 77) PARA EL RASTREO DE DUMP;  *
000530*                            SIN CAMBIOS DE LOGICA DE VALIDACION  *
000540******************************************************************
000550 IDENTIFICATION DIVISION.
000560 PROGRAM-ID.                     CT1B1V00.
000570 AUTHOR.                         ERICK RAMIREZ.
000580 INSTALLATION.                   BANCO - DEPTO DESARROLLO.
000590 DATE-WRITTEN.                   1987-04-02.
000600 DATE-COMPILED.                  2006-02-10.                      C-0276
000610 SECURITY.                       USO INTERNO DEL DEPARTAMENTO.
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     CLASS CLASE-DIGITOS    IS '0' THRU '9'
000660     CLASS CLASE-LETRAS     IS 'A' THRU 'Z' 'a' THRU 'z'
000670                                'N' 'n'.
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700******************************************************************
000710*               C A M P O S     D E     T R A B A J O            *
000720******************************************************************
000730 01  WKS-CAMPOS-DE-TRABAJO.
000740     02  WKS-NOMBRE-PROGRAMA       PIC X(08) VALUE 'CT1B1V00'.
000750     02  WKS-LONGITUD              PIC 9(03) COMP VALUE ZEROS.
000760     02  WKS-INDICE                PIC 9(03) COMP VALUE ZEROS.
000770     02  WKS-INDICE-2              PIC 9(03) COMP VALUE ZEROS.
000780     02  WKS-CONTADOR-PALABRAS     PIC 9(02) COMP VALUE ZEROS.
000790     02  WKS-POSICION-ARROBA       PIC 9(03) COMP VALUE ZEROS.
000800     02  WKS-POSICION-PUNTO        PIC 9(03) COMP VALUE ZEROS.
000810     02  WKS-BANDERA-OK            PIC 9(01) VALUE ZEROS.
000820         88  WKS-TODO-OK                     VALUE 1.
000830     02  FILLER                    PIC X(02).               C-0271
000840*--------------------------------------------------------------*
000850*    CONTADOR DE LLAMADAS ATENDIDAS POR ESTA COPIA DEL          *
000860*    VALIDADOR, SE USA SOLO PARA EL RASTREO DE ABEND EN DUMP    *
000870*--------------------------------------------------------------*
000880 77  WKS-LLAMADAS-ATENDIDAS        PIC 9(07) COMP VALUE ZEROS.  C-0276
000890*--------------------------------------------------------------*
000900*    BUFFER GENERAL DE PALABRAS PARA NOMBRES Y DIRECCIONES      *
000910*--------------------------------------------------------------*
000920 01  WKS-PALABRAS.
000930     02  WKS-PALABRA               PIC X(30) OCCURS 1 TO 20
000940                                    DEPENDING ON WKS-CONTADOR-
000950-                                  PALABRAS
000960                                    INDEXED BY WIX.
000970 01  WKS-RESTO-CADENA              PIC X(80) VALUE SPACES.
000980******************************************************************
000990*               A R E A   D E   I B A N                         *
001000******************************************************************
001010 01  WKS-IBAN-COMPACTO             PIC X(27) VALUE SPACES.
001020 01  WKS-IBAN-GRUPOS REDEFINES WKS-IBAN-COMPACTO.
001030     02  WKS-IBAN-PAIS             PIC X(02).
001040     02  WKS-IBAN-DIGCONTROL       PIC X(02).
001050     02  WKS-IBAN-BBAN             PIC X(18).
001060     02  FILLER                    PIC X(05).
001070 01  WKS-IBAN-NORMALIZADO          PIC X(27) VALUE SPACES.
001080******************************************************************
001090*               A R E A   D E   T E L E F O N O                 *
001100******************************************************************
001110 01  WKS-TELEFONO-COMPACTO         PIC X(20) VALUE SPACES.
001120 01  WKS-TELEFONO-NAC REDEFINES WKS-TELEFONO-COMPACTO.
001130     02  WKS-TELNAC-PREFIJO        PIC X(05).
001140     02  WKS-TELNAC-RESTO          PIC X(15).
001150 01  WKS-TELEFONO-INT REDEFINES WKS-TELEFONO-COMPACTO.
001160     02  WKS-TELINT-PREFIJO        PIC X(04).
001170     02  WKS-TELINT-AREA           PIC X(04).
001180     02  WKS-TELINT-RESTO          PIC X(12).
001190 01  WKS-TELEFONO-NORMALIZADO      PIC X(20) VALUE SPACES.
001200******************************************************************
001210*               A R E A   D E   F E C H A   D E                 *
001220*               N A C I M I E N T O                              *
001230******************************************************************
001240 01  WKS-FECHA-NAC-TEXTO           PIC X(10) VALUE SPACES.
001250 01  WKS-DIA-TEXTO                 PIC X(02) VALUE SPACES.
001260 01  WKS-MES-TEXTO                 PIC X(02) VALUE SPACES.
001270 01  WKS-ANIO-TEXTO                PIC X(04) VALUE SPACES.
001280 01  WKS-DIA-NUM                   PIC 9(02) VALUE ZEROS.
001290 01  WKS-MES-NUM                   PIC 9(02) VALUE ZEROS.
001300 01  WKS-ANIO-NUM                  PIC 9(04) VALUE ZEROS.
001310 01  WKS-FECHA-NAC-9               PIC 9(08) VALUE ZEROS.
001320 01  WKS-FECHA-NAC-R REDEFINES WKS-FECHA-NAC-9.
001330     02  WKS-FNR-ANIO              PIC 9(04).
001340     02  WKS-FNR-MES               PIC 9(02).
001350     02  WKS-FNR-DIA               PIC 9(02).
001360 01  WKS-DIAS-POR-MES.
001370     02  FILLER                    PIC X(24) VALUE
001380         '312831303130313130313031'.
001390 01  WKS-DIAS-POR-MES-R REDEFINES WKS-DIAS-POR-MES.
001400     02  WKS-DIAS-MES              PIC 99 OCCURS 12 TIMES.
001410******************************************************************
001420*               A R E A   D E   N U M E R O   D E   C L I E N T E
001430******************************************************************
001440 01  WKS-BASE-NUMERO-CLIENTE       PIC 9(09) VALUE 100000000.
001450 01  WKS-NUMERO-CLIENTE-NUEVO      PIC 9(09) VALUE ZEROS.
001460******************************************************************
001470*               T E X T O S   D E   R E C H A Z O               *
001480******************************************************************
001490 COPY CTMSGS.
001500******************************************************************
001510 LINKAGE SECTION.
001520 01  LKG-PARAMETROS.
001530     02  LKG-FUNCION               PIC X(02).
001540         88  LKG-VALIDA-IBAN               VALUE 'IB'.
001550         88  LKG-VALIDA-NUMCLI             VALUE 'NC'.
001560         88  LKG-VALIDA-CODPOSTAL          VALUE 'CP'.
001570         88  LKG-VALIDA-CIUDAD             VALUE 'CI'.
001580         88  LKG-VALIDA-DIRECCION          VALUE 'DI'.
001590         88  LKG-VALIDA-EMAIL              VALUE 'EM'.
001600         88  LKG-VALIDA-TELEFONO           VALUE 'TE'.
001610         88  LKG-VALIDA-FECHA-NAC          VALUE 'FN'.
001620         88  LKG-VALIDA-NOMBRE-PERSONA     VALUE 'NO'.
001630         88  LKG-VALIDA-NOMBRE-EMPRESA     VALUE 'NE'.
001640         88  LKG-GENERA-NUMCLI             VALUE 'GN'.
001650         88  LKG-NORMALIZA-IBAN            VALUE 'RI'.
001660         88  LKG-NORMALIZA-TELEFONO        VALUE 'RT'.
001670     02  LKG-ENTRADA-1             PIC X(80).
001680     02  LKG-CANTIDAD-CLIENTES     PIC 9(07).
001690     02  LKG-SALIDA-1              PIC X(40).
001700     02  LKG-SALIDA-2              PIC X(40).
001710     02  LKG-CODIGO-RETORNO        PIC 9(02).
001720         88  LKG-ES-VALIDO                 VALUE 00.
001730     02  LKG-MENSAJE-ERROR         PIC X(40).
001740     02  FILLER                    PIC X(04).               C-0271
001750******************************************************************
001760 PROCEDURE DIVISION USING LKG-PARAMETROS.
001770******************************************************************
001780*               S E C C I O N    P R I N C I P A L              *
001790******************************************************************
001800 000-PRINCIPAL SECTION.
001810     ADD 1 TO WKS-LLAMADAS-ATENDIDAS                              C-0276
001820     MOVE ZEROS              TO LKG-CODIGO-RETORNO
001830     MOVE SPACES             TO LKG-MENSAJE-ERROR
001840     EVALUATE TRUE
001850         WHEN LKG-VALIDA-IBAN
001860              PERFORM 200-VALIDA-IBAN       THRU 200-VALIDA-IBAN-E
001870         WHEN LKG-VALIDA-NUMCLI
001880              PERFORM 210-VALIDA-NUMCLI      THRU 210-VALIDA-NUMCLI-E
001890         WHEN LKG-VALIDA-CODPOSTAL
001900              PERFORM 220-VALIDA-CODPOSTAL   THRU 220-VALIDA-CODPOSTAL-E
001910         WHEN LKG-VALIDA-CIUDAD
001920              PERFORM 230-VALIDA-CIUDAD      THRU 230-VALIDA-CIUDAD-E
001930         WHEN LKG-VALIDA-DIRECCION
001940              PERFORM 240-VALIDA-DIRECCION   THRU 240-VALIDA-DIRECCION-E
001950         WHEN LKG-VALIDA-EMAIL
001960              PERFORM 250-VALIDA-EMAIL       THRU 250-VALIDA-EMAIL-E
001970         WHEN LKG-VALIDA-TELEFONO
001980              PERFORM 260-VALIDA-TELEFONO    THRU 260-VALIDA-TELEFONO-E
001990         WHEN LKG-VALIDA-FECHA-NAC
002000              PERFORM 270-VALIDA-FECHA-NAC   THRU 270-VALIDA-FECHA-NAC-E
002010         WHEN LKG-VALIDA-NOMBRE-PERSONA
002020              PERFORM 280-VALIDA-NOMBRE-PERS THRU 280-VALIDA-NOMBRE-PERS-E
002030         WHEN LKG-VALIDA-NOMBRE-EMPRESA
002040              PERFORM 285-VALIDA-NOMBRE-EMPR THRU 285-VALIDA-NOMBRE-EMPR-E
002050         WHEN LKG-NORMALIZA-IBAN
002060              PERFORM 300-NORMALIZA-IBAN     THRU 300-NORMALIZA-IBAN-E
002070         WHEN LKG-NORMALIZA-TELEFONO
002080              PERFORM 310-NORMALIZA-TELEFONO THRU 310-NORMALIZA-TELEFONO-E
002090         WHEN LKG-GENERA-NUMCLI
002100              PERFORM 330-GENERA-NUM-CLIENTE THRU 330-GENERA-NUM-CLIENTE-E
002110         WHEN OTHER
002120              MOVE 99                 TO LKG-CODIGO-RETORNO
002130              MOVE 'FUNCION DE VALIDACION DESCONOCIDA'
002140                                       TO LKG-MENSAJE-ERROR
002150     END-EVALUATE
002160     GOBACK.
002170 000-PRINCIPAL-E. EXIT.
002180******************************************************************
002190*         2 0 0   -   V A L I D A C I O N E S   D E   C A M P O *
002200******************************************************************
002210 200-VALIDA-IBAN SECTION.
002220*--->  QUITA ESPACIOS, VALIDA 2 LETRAS + 2 DIGITOS + 18 ALFANUM
002230     MOVE SPACES              TO WKS-IBAN-COMPACTO
002240     MOVE ZEROS               TO WKS-INDICE WKS-LONGITUD
002250     INSPECT LKG-ENTRADA-1 TALLYING WKS-LONGITUD
002260             FOR CHARACTERS BEFORE INITIAL SPACES
002270     PERFORM 201-COMPACTA-IBAN THRU 201-COMPACTA-IBAN-E
002280     IF WKS-LONGITUD NOT = 22
002290        MOVE 10                  TO LKG-CODIGO-RETORNO
002300        MOVE MSG-IBAN-INVALIDO   TO LKG-MENSAJE-ERROR
002310     ELSE
002320        MOVE 1                   TO WKS-BANDERA-OK
002330        IF NOT (WKS-IBAN-PAIS(1:1) IS CLASE-LETRAS AND
002340                 WKS-IBAN-PAIS(2:2) IS CLASE-LETRAS)
002350           MOVE 0                TO WKS-BANDERA-OK
002360        END-IF
002370        IF NOT (WKS-IBAN-DIGCONTROL(1:1) IS CLASE-DIGITOS AND
002380                 WKS-IBAN-DIGCONTROL(2:2) IS CLASE-DIGITOS)
002390           MOVE 0                TO WKS-BANDERA-OK
002400        END-IF
002410        PERFORM 202-VALIDA-BBAN THRU 202-VALIDA-BBAN-E
002420        IF WKS-TODO-OK
002430           MOVE WKS-IBAN-COMPACTO TO LKG-SALIDA-1
002440        ELSE
002450           MOVE 10                TO LKG-CODIGO-RETORNO
002460           MOVE MSG-IBAN-INVALIDO TO LKG-MENSAJE-ERROR
002470        END-IF
002480     END-IF.
002490 200-VALIDA-IBAN-E. EXIT.
002500
002510*------------------------------------------------------------------*
002520*    COMPACTA EL IBAN QUITANDO LOS ESPACIOS Y LO PASA A            *
002530*    MAYUSCULAS                                                    *
002540*------------------------------------------------------------------*
002550 201-COMPACTA-IBAN SECTION.
002560     MOVE ZEROS TO WKS-LONGITUD WKS-INDICE
002570     PERFORM 203-COMPACTA-UN-CAR THRU 203-COMPACTA-UN-CAR-E
002580         VARYING WKS-INDICE-2 FROM 1 BY 1
002590             UNTIL WKS-INDICE-2 > 80
002600     INSPECT WKS-IBAN-COMPACTO
002610             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
002620                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002630 201-COMPACTA-IBAN-E. EXIT.
002640
002650*------------------------------------------------------------------*
002660*    COPIA UN CARACTER NO-ESPACIO DEL IBAN DE ENTRADA AL           *
002670*    COMPACTO                                                      *
002680*------------------------------------------------------------------*
002690 203-COMPACTA-UN-CAR SECTION.                                     C-0271 
002700     IF LKG-ENTRADA-1(WKS-INDICE-2:1) NOT = SPACE
002710        ADD 1 TO WKS-LONGITUD
002720        MOVE LKG-ENTRADA-1(WKS-INDICE-2:1)
002730             TO WKS-IBAN-COMPACTO(WKS-LONGITUD:1)
002740     END-IF.
002750 203-COMPACTA-UN-CAR-E. EXIT.
002760
002770*------------------------------------------------------------------*
002780*    VALIDA QUE LOS 18 CARACTERES DEL BBAN SEAN ALFANUMERICOS      *
002790*------------------------------------------------------------------*
002800 202-VALIDA-BBAN SECTION.
002810     MOVE 1 TO WKS-BANDERA-OK
002820     PERFORM 204-VALIDA-UN-CAR-BBAN THRU 204-VALIDA-UN-CAR-BBAN-E
002830         VARYING WKS-INDICE FROM 1 BY 1 UNTIL WKS-INDICE > 18.
002840 202-VALIDA-BBAN-E. EXIT.
002850
002860*------------------------------------------------------------------*
002870*    VALIDA UNA POSICION DEL BBAN                                  *
002880*------------------------------------------------------------------*
002890 204-VALIDA-UN-CAR-BBAN SECTION.                                  C-0271 
002900     IF NOT (WKS-IBAN-BBAN(WKS-INDICE:1) IS CLASE-LETRAS OR
002910              WKS-IBAN-BBAN(WKS-INDICE:1) IS CLASE-DIGITOS)
002920        MOVE 0 TO WKS-BANDERA-OK
002930     END-IF.
002940 204-VALIDA-UN-CAR-BBAN-E. EXIT.
002950
002960*------------------------------------------------------------------*
002970*    VALIDA QUE EL NUMERO DE CLIENTE TENGA AL MENOS 9 DIGITOS      *
002980*------------------------------------------------------------------*
002990 210-VALIDA-NUMCLI SECTION.
003000     MOVE ZEROS TO WKS-LONGITUD
003010     INSPECT LKG-ENTRADA-1 TALLYING WKS-LONGITUD
003020             FOR CHARACTERS BEFORE INITIAL SPACES
003030     MOVE 1     TO WKS-BANDERA-OK
003040     IF WKS-LONGITUD < 9
003050        MOVE 0  TO WKS-BANDERA-OK
003060     ELSE
003070        PERFORM 211-VALIDA-UN-DIGITO THRU 211-VALIDA-UN-DIGITO-E
003080            VARYING WKS-INDICE FROM 1 BY 1
003090                UNTIL WKS-INDICE > WKS-LONGITUD
003100     END-IF
003110     IF NOT WKS-TODO-OK
003120        MOVE 20                     TO LKG-CODIGO-RETORNO
003130        MOVE MSG-NUMCLI-INVALIDO    TO LKG-MENSAJE-ERROR
003140     ELSE
003150        MOVE LKG-ENTRADA-1(1:WKS-LONGITUD) TO LKG-SALIDA-1
003160     END-IF.
003170 210-VALIDA-NUMCLI-E. EXIT.
003180
003190*------------------------------------------------------------------*
003200*    VALIDA UNA POSICION DEL NUMERO DE CLIENTE                     *
003210*------------------------------------------------------------------*
003220 211-VALIDA-UN-DIGITO SECTION.                                    C-0271 
003230     IF LKG-ENTRADA-1(WKS-INDICE:1) NOT IS CLASE-DIGITOS
003240        MOVE 0 TO WKS-BANDERA-OK
003250     END-IF.
003260 211-VALIDA-UN-DIGITO-E. EXIT.
003270
003280*------------------------------------------------------------------*
003290*    VALIDA 5 DIGITOS DE CODIGO POSTAL SEGUIDOS DE ESPACIO         *
003300*------------------------------------------------------------------*
003310 220-VALIDA-CODPOSTAL SECTION.
003320     MOVE 1 TO WKS-BANDERA-OK
003330     PERFORM 221-VALIDA-UN-DIG-CP THRU 221-VALIDA-UN-DIG-CP-E
003340         VARYING WKS-INDICE FROM 1 BY 1 UNTIL WKS-INDICE > 5
003350     IF LKG-ENTRADA-1(6:1) NOT = SPACE
003360        MOVE 0 TO WKS-BANDERA-OK
003370     END-IF
003380     IF NOT WKS-TODO-OK
003390        MOVE 30                      TO LKG-CODIGO-RETORNO
003400        MOVE MSG-CODPOSTAL-INVALIDO   TO LKG-MENSAJE-ERROR
003410     ELSE
003420        MOVE LKG-ENTRADA-1(1:5)       TO LKG-SALIDA-1
003430     END-IF.
003440 220-VALIDA-CODPOSTAL-E. EXIT.
003450
003460*------------------------------------------------------------------*
003470*    VALIDA UNA POSICION DEL CODIGO POSTAL                         *
003480*------------------------------------------------------------------*
003490 221-VALIDA-UN-DIG-CP SECTION.                                    C-0271 
003500     IF LKG-ENTRADA-1(WKS-INDICE:1) NOT IS CLASE-DIGITOS
003510        MOVE 0 TO WKS-BANDERA-OK
003520     END-IF.
003530 221-VALIDA-UN-DIG-CP-E. EXIT.
003540
003550*------------------------------------------------------------------*
003560*    VALIDA QUE LA CIUDAD NO VENGA EN BLANCO                       *
003570*------------------------------------------------------------------*
003580 230-VALIDA-CIUDAD SECTION.
003590     IF LKG-ENTRADA-1 = SPACES
003600        MOVE 40                    TO LKG-CODIGO-RETORNO
003610        MOVE MSG-CIUDAD-INVALIDA   TO LKG-MENSAJE-ERROR
003620     ELSE
003630        MOVE LKG-ENTRADA-1         TO LKG-SALIDA-1
003640     END-IF.
003650 230-VALIDA-CIUDAD-E. EXIT.
003660
003670*------------------------------------------------------------------*
003680*    VALIDA CALLE Y NUMERO, LA ULTIMA PALABRA DEBE EMPEZAR CON     *
003690*    DIGITO                                                        *
003700*------------------------------------------------------------------*
003710 240-VALIDA-DIRECCION SECTION.
003720*--->  PARTE LA CADENA EN PALABRAS, LA ULTIMA DEBE SER EL NUMERO
003730     MOVE ZEROS      TO WKS-CONTADOR-PALABRAS
003740     MOVE LKG-ENTRADA-1 TO WKS-RESTO-CADENA
003750     PERFORM 241-PARTE-EN-PALABRAS THRU 241-PARTE-EN-PALABRAS-E
003760     MOVE 1           TO WKS-BANDERA-OK
003770     IF WKS-CONTADOR-PALABRAS < 2
003780        MOVE 0        TO WKS-BANDERA-OK
003790     ELSE
003800        PERFORM 242-VALIDA-UNA-PALABRA THRU 242-VALIDA-UNA-PALABRA-E
003810            VARYING WKS-INDICE FROM 1 BY 1
003820                UNTIL WKS-INDICE > WKS-CONTADOR-PALABRAS - 1
003830        IF WKS-PALABRA(WKS-CONTADOR-PALABRAS)(1:1)
003840                                NOT IS CLASE-DIGITOS
003850           MOVE 0     TO WKS-BANDERA-OK
003860        END-IF
003870     END-IF
003880     IF NOT WKS-TODO-OK
003890        MOVE 50                       TO LKG-CODIGO-RETORNO
003900        MOVE MSG-DIRECCION-INVALIDA    TO LKG-MENSAJE-ERROR
003910     ELSE
003920        MOVE LKG-ENTRADA-1             TO LKG-SALIDA-1
003930     END-IF.
003940 240-VALIDA-DIRECCION-E. EXIT.
003950
003960*------------------------------------------------------------------*
003970*    VALIDA QUE UNA PALABRA DE LA DIRECCION TENGA AL MENOS 2       *
003980*    LETRAS                                                        *
003990*------------------------------------------------------------------*
004000 242-VALIDA-UNA-PALABRA SECTION.                                  C-0271 
004010     IF LENGTH OF WKS-PALABRA(WKS-INDICE) < 2
004020        MOVE 0  TO WKS-BANDERA-OK
004030     END-IF
004040     PERFORM 243-VALIDA-UNA-LETRA THRU 243-VALIDA-UNA-LETRA-E
004050         VARYING WKS-INDICE-2 FROM 1 BY 1 UNTIL
004060                 WKS-INDICE-2 > 2.
004070 242-VALIDA-UNA-PALABRA-E. EXIT.
004080
004090*------------------------------------------------------------------*
004100*    VALIDA UNA LETRA DE LA PALABRA DE LA DIRECCION                *
004110*------------------------------------------------------------------*
004120 243-VALIDA-UNA-LETRA SECTION.                                    C-0271 
004130     IF WKS-PALABRA(WKS-INDICE)(WKS-INDICE-2:1)
004140                        NOT IS CLASE-LETRAS
004150        MOVE 0 TO WKS-BANDERA-OK
004160     END-IF.
004170 243-VALIDA-UNA-LETRA-E. EXIT.
004180
004190*------------------------------------------------------------------*
004200*    PARTE LA CADENA EN PALABRAS SEPARADAS POR ESPACIOS            *
004210*------------------------------------------------------------------*
004220 241-PARTE-EN-PALABRAS SECTION.
004230     MOVE SPACES TO WKS-PALABRAS
004240     UNSTRING WKS-RESTO-CADENA DELIMITED BY ALL SPACES
004250              INTO WKS-PALABRA(1)  WKS-PALABRA(2)
004260                   WKS-PALABRA(3)  WKS-PALABRA(4)
004270                   WKS-PALABRA(5)  WKS-PALABRA(6)
004280              TALLYING IN WKS-CONTADOR-PALABRAS.
004290 241-PARTE-EN-PALABRAS-E. EXIT.
004300
004310*------------------------------------------------------------------*
004320*    VALIDA LA POSICION DE LA ARROBA Y DEL PUNTO DEL DOMINIO       *
004330*------------------------------------------------------------------*
004340 250-VALIDA-EMAIL SECTION.
004350     MOVE ZEROS TO WKS-POSICION-ARROBA WKS-POSICION-PUNTO
004360     INSPECT LKG-ENTRADA-1 TALLYING WKS-LONGITUD
004370             FOR CHARACTERS BEFORE INITIAL SPACES
004380     PERFORM 251-BUSCA-ARROBA THRU 251-BUSCA-ARROBA-E
004390         VARYING WKS-INDICE FROM 1 BY 1
004400             UNTIL WKS-INDICE > WKS-LONGITUD
004410     MOVE 1 TO WKS-BANDERA-OK
004420     IF WKS-POSICION-ARROBA < 2 OR
004430        WKS-POSICION-ARROBA >= WKS-LONGITUD - 3
004440        MOVE 0 TO WKS-BANDERA-OK
004450     ELSE
004460        PERFORM 252-BUSCA-PUNTO THRU 252-BUSCA-PUNTO-E
004470            VARYING WKS-INDICE FROM WKS-POSICION-ARROBA + 1
004480                BY 1 UNTIL WKS-INDICE > WKS-LONGITUD
004490        IF WKS-POSICION-PUNTO = ZEROS OR
004500           WKS-LONGITUD - WKS-POSICION-PUNTO < 2 OR
004510           WKS-LONGITUD - WKS-POSICION-PUNTO > 6
004520           MOVE 0 TO WKS-BANDERA-OK
004530        END-IF
004540     END-IF
004550     IF NOT WKS-TODO-OK
004560        MOVE 60                    TO LKG-CODIGO-RETORNO
004570        MOVE MSG-EMAIL-INVALIDO    TO LKG-MENSAJE-ERROR
004580     ELSE
004590        MOVE LKG-ENTRADA-1(1:WKS-LONGITUD) TO LKG-SALIDA-1
004600     END-IF.
004610 250-VALIDA-EMAIL-E. EXIT.
004620
004630*------------------------------------------------------------------*
004640*    BUSCA LA POSICION DE LA ARROBA EN EL CORREO                   *
004650*------------------------------------------------------------------*
004660 251-BUSCA-ARROBA SECTION.                                        C-0271 
004670     IF LKG-ENTRADA-1(WKS-INDICE:1) = '@'
004680        MOVE WKS-INDICE TO WKS-POSICION-ARROBA
004690     END-IF.
004700 251-BUSCA-ARROBA-E. EXIT.
004710
004720*------------------------------------------------------------------*
004730*    BUSCA LA POSICION DEL PUNTO DESPUES DE LA ARROBA              *
004740*------------------------------------------------------------------*
004750 252-BUSCA-PUNTO SECTION.                                         C-0271 
004760     IF LKG-ENTRADA-1(WKS-INDICE:1) = '.'
004770        MOVE WKS-INDICE TO WKS-POSICION-PUNTO
004780     END-IF.
004790 252-BUSCA-PUNTO-E. EXIT.
004800
004810*------------------------------------------------------------------*
004820*    DELEGA EN 310-NORMALIZA-TELEFONO PARA VALIDAR Y NORMALIZAR    *
004830*------------------------------------------------------------------*
004840 260-VALIDA-TELEFONO SECTION.
004850     MOVE SPACES TO WKS-TELEFONO-NORMALIZADO
004860     PERFORM 310-NORMALIZA-TELEFONO THRU 310-NORMALIZA-TELEFONO-E
004870     IF LKG-CODIGO-RETORNO NOT = ZEROS
004880        MOVE MSG-TELEFONO-INVALIDO TO LKG-MENSAJE-ERROR
004890     ELSE
004900        MOVE WKS-TELEFONO-NORMALIZADO TO LKG-SALIDA-1
004910     END-IF.
004920 260-VALIDA-TELEFONO-E. EXIT.
004930
004940*------------------------------------------------------------------*
004950*    PARTE LA FECHA EN DIA/MES/ANIO Y VALIDA LOS RANGOS            *
004960*------------------------------------------------------------------*
004970 270-VALIDA-FECHA-NAC SECTION.
004980     MOVE ZEROS TO WKS-DIA-NUM WKS-MES-NUM WKS-ANIO-NUM
004990     MOVE SPACES TO WKS-DIA-TEXTO WKS-MES-TEXTO WKS-ANIO-TEXTO
005000     UNSTRING LKG-ENTRADA-1 DELIMITED BY '.'
005010              INTO WKS-DIA-TEXTO WKS-MES-TEXTO WKS-ANIO-TEXTO
005020     MOVE WKS-DIA-TEXTO  TO WKS-DIA-NUM
005030     MOVE WKS-MES-TEXTO  TO WKS-MES-NUM
005040     MOVE WKS-ANIO-TEXTO TO WKS-ANIO-NUM
005050     MOVE 1 TO WKS-BANDERA-OK
005060*--->  SOLO SE VALIDA RANGO, NO SE COMPRUEBAN DIAS POR MES NI BISIESTOS
005070     IF WKS-DIA-NUM < 1 OR WKS-DIA-NUM > 31
005080        MOVE 0 TO WKS-BANDERA-OK
005090     END-IF
005100     IF WKS-MES-NUM < 1 OR WKS-MES-NUM > 12
005110        MOVE 0 TO WKS-BANDERA-OK
005120     END-IF
005130*--->  AJUSTE Y2K #C-0205, EL ANIO SIEMPRE LLEGA EN 4 DIGITOS
005140     IF WKS-ANIO-NUM < 1000
005150        MOVE 0 TO WKS-BANDERA-OK
005160     END-IF
005170     IF NOT WKS-TODO-OK
005180        MOVE 70                       TO LKG-CODIGO-RETORNO
005190        MOVE MSG-FECHA-NAC-INVALIDA    TO LKG-MENSAJE-ERROR
005200     ELSE
005210        MOVE WKS-ANIO-NUM TO WKS-FNR-ANIO
005220        MOVE WKS-MES-NUM  TO WKS-FNR-MES
005230        MOVE WKS-DIA-NUM  TO WKS-FNR-DIA
005240        MOVE WKS-FECHA-NAC-9 TO LKG-SALIDA-1
005250     END-IF.
005260 270-VALIDA-FECHA-NAC-E. EXIT.
005270
005280*------------------------------------------------------------------*
005290*    VALIDA NOMBRE Y APELLIDO, SEPARA EL APELLIDO EN               *
005300*    LKG-SALIDA-2                                                  *
005310*------------------------------------------------------------------*
005320 280-VALIDA-NOMBRE-PERS SECTION.
005330     MOVE ZEROS      TO WKS-CONTADOR-PALABRAS
005340     MOVE LKG-ENTRADA-1 TO WKS-RESTO-CADENA
005350     PERFORM 241-PARTE-EN-PALABRAS THRU 241-PARTE-EN-PALABRAS-E
005360     MOVE 1           TO WKS-BANDERA-OK
005370     IF WKS-CONTADOR-PALABRAS < 2
005380        MOVE 0        TO WKS-BANDERA-OK
005390     ELSE
005400        PERFORM 281-VALIDA-UNA-PALABRA THRU 281-VALIDA-UNA-PALABRA-E
005410            VARYING WKS-INDICE FROM 1 BY 1
005420                UNTIL WKS-INDICE > WKS-CONTADOR-PALABRAS
005430     END-IF
005440     IF NOT WKS-TODO-OK
005450        MOVE 80                     TO LKG-CODIGO-RETORNO
005460        MOVE MSG-NOMBRE-INVALIDO    TO LKG-MENSAJE-ERROR
005470     ELSE
005480        MOVE SPACES TO LKG-SALIDA-1
005490*--->  SE ACUMULAN TODAS LAS PALABRAS MENOS LA ULTIMA COMO NOMBRE
005500        PERFORM 282-ACUMULA-NOMBRE THRU 282-ACUMULA-NOMBRE-E
005510            VARYING WKS-INDICE FROM 1 BY 1
005520                UNTIL WKS-INDICE > WKS-CONTADOR-PALABRAS - 1
005530*--->  LA ULTIMA PALABRA SIEMPRE ES EL APELLIDO
005540        MOVE WKS-PALABRA(WKS-CONTADOR-PALABRAS) TO LKG-SALIDA-2
005550     END-IF.
005560 280-VALIDA-NOMBRE-PERS-E. EXIT.
005570
005580*------------------------------------------------------------------*
005590*    VALIDA UNA PALABRA DEL NOMBRE DE LA PERSONA                   *
005600*------------------------------------------------------------------*
005610 281-VALIDA-UNA-PALABRA SECTION.                                  C-0271
005620     IF LENGTH OF WKS-PALABRA(WKS-INDICE) < 2
005630        MOVE 0  TO WKS-BANDERA-OK
005640     END-IF
005650     PERFORM 283-VALIDA-LETRA-PERS THRU 283-VALIDA-LETRA-PERS-E  C-0275
005660         VARYING WKS-INDICE-2 FROM 1 BY 1 UNTIL                  C-0275
005670                 WKS-INDICE-2 > 2.                               C-0275
005680 281-VALIDA-UNA-PALABRA-E. EXIT.
005690
005700*------------------------------------------------------------------*
005710*    ACUMULA EL NOMBRE DE PILA EN LA SALIDA                        *
005720*------------------------------------------------------------------*
005730 282-ACUMULA-NOMBRE SECTION.                                      C-0271
005740     STRING LKG-SALIDA-1 DELIMITED BY SPACE
005750            ' '                           DELIMITED BY SIZE
005760            WKS-PALABRA(WKS-INDICE) DELIMITED BY SPACE
005770            INTO LKG-SALIDA-1.
005780 282-ACUMULA-NOMBRE-E. EXIT.
005790
005800 283-VALIDA-LETRA-PERS SECTION.                                   C-0275
005810     IF WKS-PALABRA(WKS-INDICE)(WKS-INDICE-2:1) NOT IS            C-0275
005820                        CLASE-LETRAS AND                          C-0275
005830        WKS-PALABRA(WKS-INDICE)(WKS-INDICE-2:1) NOT = '.' AND     C-0275
005840        WKS-PALABRA(WKS-INDICE)(WKS-INDICE-2:1) NOT = '-'         C-0275
005850        MOVE 0 TO WKS-BANDERA-OK                                  C-0275
005860     END-IF.                                                      C-0275
005870 283-VALIDA-LETRA-PERS-E. EXIT.
005880
005890*------------------------------------------------------------------*
005900*    VALIDA QUE EL NOMBRE DE LA EMPRESA NO VENGA EN BLANCO         *
005910*------------------------------------------------------------------*
005920 285-VALIDA-NOMBRE-EMPR SECTION.
005930     IF LKG-ENTRADA-1 = SPACES
005940        MOVE 85                     TO LKG-CODIGO-RETORNO
005950        MOVE MSG-EMPRESA-INVALIDA   TO LKG-MENSAJE-ERROR
005960     ELSE
005970        MOVE LKG-ENTRADA-1          TO LKG-SALIDA-1
005980     END-IF.
005990 285-VALIDA-NOMBRE-EMPR-E. EXIT.
006000******************************************************************
006010*         3 0 0   -   N O R M A L I Z A C I O N E S             *
006020******************************************************************
006030 300-NORMALIZA-IBAN SECTION.
006040     MOVE LKG-ENTRADA-1(1:22) TO WKS-IBAN-NORMALIZADO
006050     MOVE SPACES              TO LKG-SALIDA-1
006060*--->  FORMATO DIN 5008: 4 BLOQUES DE 4 Y UN BLOQUE DE 2, CON ESPACIOS
006070     STRING WKS-IBAN-NORMALIZADO(1:4)  ' '
006080            WKS-IBAN-NORMALIZADO(5:4)  ' '
006090            WKS-IBAN-NORMALIZADO(9:4)  ' '
006100            WKS-IBAN-NORMALIZADO(13:4) ' '
006110            WKS-IBAN-NORMALIZADO(17:4) ' '
006120            WKS-IBAN-NORMALIZADO(21:2)
006130            DELIMITED BY SIZE INTO LKG-SALIDA-1.
006140 300-NORMALIZA-IBAN-E. EXIT.
006150
006160*------------------------------------------------------------------*
006170*    QUITA ESPACIOS Y '/' , CAMBIA '+' INICIAL POR '00'            *
006180*------------------------------------------------------------------*
006190 310-NORMALIZA-TELEFONO SECTION.
006200*--->  QUITA ESPACIOS Y '/' , CAMBIA '+' INICIAL POR '00'
006210     MOVE SPACES TO WKS-TELEFONO-COMPACTO
006220     MOVE ZEROS  TO WKS-LONGITUD
006230     IF LKG-ENTRADA-1(1:1) = '+'
006240        STRING '00' LKG-ENTRADA-1(2:79) DELIMITED BY SIZE
006250               INTO WKS-RESTO-CADENA
006260     ELSE
006270        MOVE LKG-ENTRADA-1 TO WKS-RESTO-CADENA
006280     END-IF
006290     PERFORM 311-COMPACTA-UN-CAR THRU 311-COMPACTA-UN-CAR-E
006300         VARYING WKS-INDICE-2 FROM 1 BY 1
006310             UNTIL WKS-INDICE-2 > 80
006320     MOVE 1 TO WKS-BANDERA-OK
006330     MOVE SPACES TO WKS-TELEFONO-NORMALIZADO
006340*--->  '00' AL INICIO ES PREFIJO INTERNACIONAL, SE SEPARA EN GRUPOS
006350     IF WKS-TELEFONO-COMPACTO(1:2) = '00'
006360        IF WKS-LONGITUD < 10
006370           MOVE 0 TO WKS-BANDERA-OK
006380        ELSE
006390           STRING WKS-TELINT-PREFIJO ' ' WKS-TELINT-AREA ' '
006400                  WKS-TELINT-RESTO DELIMITED BY SIZE
006410                  INTO WKS-TELEFONO-NORMALIZADO
006420        END-IF
006430*--->  UN '0' AL INICIO ES PREFIJO NACIONAL, SIN CODIGO DE PAIS
006440     ELSE
006450        IF WKS-TELEFONO-COMPACTO(1:1) = '0'
006460           IF WKS-LONGITUD < 7
006470              MOVE 0 TO WKS-BANDERA-OK
006480           ELSE
006490              STRING WKS-TELNAC-PREFIJO ' ' WKS-TELNAC-RESTO
006500                     DELIMITED BY SIZE INTO
006510                     WKS-TELEFONO-NORMALIZADO
006520           END-IF
006530        ELSE
006540           MOVE 0 TO WKS-BANDERA-OK
006550        END-IF
006560     END-IF
006570     IF NOT WKS-TODO-OK
006580        MOVE 90                        TO LKG-CODIGO-RETORNO
006590        MOVE MSG-TELEFONO-INVALIDO      TO LKG-MENSAJE-ERROR
006600     ELSE
006610        MOVE WKS-TELEFONO-NORMALIZADO   TO LKG-SALIDA-1
006620     END-IF.
006630 310-NORMALIZA-TELEFONO-E. EXIT.
006640
006650*------------------------------------------------------------------*
006660*    COPIA UN CARACTER AL TELEFONO COMPACTO                        *
006670*------------------------------------------------------------------*
006680 311-COMPACTA-UN-CAR SECTION.                                     C-0271 
006690     IF WKS-RESTO-CADENA(WKS-INDICE-2:1) NOT = SPACE AND
006700        WKS-RESTO-CADENA(WKS-INDICE-2:1) NOT = '/'
006710        ADD 1 TO WKS-LONGITUD
006720        MOVE WKS-RESTO-CADENA(WKS-INDICE-2:1)
006730             TO WKS-TELEFONO-COMPACTO(WKS-LONGITUD:1)
006740     END-IF.
006750 311-COMPACTA-UN-CAR-E. EXIT.
006760
006770*------------------------------------------------------------------*
006780*    CALCULA EL SIGUIENTE NUMERO DE CLIENTE CONSECUTIVO            *
006790*------------------------------------------------------------------*
006800 330-GENERA-NUM-CLIENTE SECTION.
006810     COMPUTE WKS-NUMERO-CLIENTE-NUEVO =
006820             WKS-BASE-NUMERO-CLIENTE + LKG-CANTIDAD-CLIENTES
006830     MOVE WKS-NUMERO-CLIENTE-NUEVO TO LKG-SALIDA-1.
006840 330-GENERA-NUM-CLIENTE-E. EXIT.
