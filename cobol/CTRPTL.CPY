000100******************************************************************
000200*              C O P Y   C T R P T L  -  L I N E A               *
000300*              D E   I M P R E S I O N                           *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTRPTL                                           *
000700* DESCRIPCION : LINEA DE 132 POSICIONES COMPARTIDA POR EL        *
000800*             : LISTADO (LISTADO.CTL) Y EL LISTADO DE ERRORES     *
000900*             : (ERRORES.CTL)                                     *
001000******************************************************************
001100*  1990-03-02 EEDR  #C-0033  PRIMERA VERSION DEL LAYOUT           *
001200******************************************************************
001300 01  RPT-LINEA-IMPRESION.
001400     05  RPT-TEXTO                 PIC X(132).
001500 01  RPT-LINEA-R REDEFINES RPT-LINEA-IMPRESION.
001600     05  RPT-COLUMNA               PIC X(01) OCCURS 132 TIMES.
