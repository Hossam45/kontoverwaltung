000100******************************************************************
000200*              C O P Y   C T B A N C  -  I D E N T I D A D       *
000300*              D E L   B A N C O                                 *
000400******************************************************************
000500* APLICACION  : CUENTAS Y CLIENTES                               *
000600* COPY        : CTBANC                                           *
000700* DESCRIPCION : CONSTANTES DE IDENTIDAD DEL BANCO, SE IMPRIMEN    *
000800*             : EN EL ENCABEZADO DE LISTADO.CTL Y ERRORES.CTL     *
000900******************************************************************
001000*  1990-02-12 EEDR  #C-0031  PRIMERA VERSION DEL LAYOUT           *
001100******************************************************************
001200 01  BNC-IDENTIDAD-BANCO.
001300     05  BNC-NOMBRE                PIC X(40).
001400     05  BNC-BIC                   PIC X(11).
001500     05  BNC-DIRECCION.
001600         10  BNC-DIR-LINEA1        PIC X(40).
001700         10  BNC-DIR-LINEA2        PIC X(40).
001800         10  BNC-DIR-CODPOSTAL     PIC 9(05).
001900         10  BNC-DIR-CIUDAD        PIC X(30).
002000     05  FILLER                    PIC X(04).
